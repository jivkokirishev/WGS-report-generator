000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LOWRCASE.
000400 AUTHOR. T. W. SOMMERS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/07/88.
000700 DATE-COMPILED. 03/07/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*         FOLDS A 128-BYTE TEXT FIELD TO LOWER CASE, IN PLACE.
001400*         CALLED BY WGSXTRCT AND WGSCOUNT BEFORE EVERY KEYWORD
001500*         SCAN OF THE SEQUENCE-ONTOLOGY, CLINVAR AND ACMG TEXT
001600*         COLUMNS, SINCE THE FEED MIXES UPPER AND LOWER CASE
001700*         FREELY AND THE KEYWORD LISTS ARE ALL LOWER CASE.
001800*
001900*         THE CALLER MUST MOVE THE FIELD TO BE FOLDED INTO A
002000*         128-BYTE, BLANK-PADDED SCRATCH AREA BEFORE CALLING --
002100*         THIS ROUTINE ALWAYS SCANS THE FULL 128 BYTES.
002200*
002300******************************************************************
002400*    CHANGE LOG
002500*-----------------------------------------------------------------
002600*    DATE      BY   REQUEST     DESCRIPTION
002700*-----------------------------------------------------------------
002800*    03/07/88  TWS  INITIAL WRITE FOR THE WGS TRIAGE PROJECT --
002900*                   NO FUNCTION LOWER-CASE ON THIS COMPILER,
003000*                   SO IT IS TWENTY-SIX INSPECT CLAUSES.
003050*    04/19/91  RGK  RQ0206      ADDED WS-CALL-TALLY WHILE
003060*                               CHASING RQ0206 (A KEYWORD SCAN
003070*                               WAS MATCHING ON UN-FOLDED TEXT
003080*                               BECAUSE A CALLER SKIPPED US) --
003090*                               LEFT IN, IT IS HARMLESS AND
003091*                               HANDY IF IT HAPPENS AGAIN.
003100*    09/21/98  RGK  Y2K-0027    REVIEWED FOR YEAR-2000 IMPACT --
003200*                               NO DATE FIELDS IN THIS PROGRAM,
003300*                               NO CHANGE REQUIRED.  SIGNED OFF.
003400*-----------------------------------------------------------------
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004410******************************************************************
004420*    RUNNING TALLY OF CALLS THIS JOB STEP -- SEE THE 04/19/91    *
004430*    CHANGE ABOVE.  NOT DISPLAYED UNLESS A MAINTAINER PATCHES A  *
004440*    DISPLAY STATEMENT IN FOR A ONE-OFF DEBUG RUN.               *
004450******************************************************************
004460 77  WS-CALL-TALLY             PIC 9(04) COMP VALUE ZERO.
004470 77  WS-CALL-TALLY-X REDEFINES WS-CALL-TALLY
004480                           PIC 9(04) COMP.
004490
004500 01  WS-FOLD-TRACE.
004510     05  WS-FOLD-TRACE-NAME   PIC X(20) VALUE "000-FOLD-TO-LOWER".
004520*    SPOT-CHECK LEAD VIEW -- SEE WGSXTRCT FOR WHY THE SHOP KEEPS
004530*    ONE OF THESE IN EVERY PROGRAM.
004540     05  WS-FOLD-TRACE-LEAD REDEFINES WS-FOLD-TRACE-NAME
004550                           PIC X(20).
004560     05  FILLER               PIC X(01).
004570
004600 LINKAGE SECTION.
004700 01  LC-TEXT                  PIC X(128).
004710*    FIRST/SECOND-HALF ALTERNATE VIEW -- LETS A MAINTAINER
004720*    ISOLATE A BAD FOLD TO ONE HALF OF THE FIELD WITHOUT
004730*    RE-REFERENCE-MODIFYING LC-TEXT BY HAND IN THE DEBUGGER.
004740 01  LC-TEXT-HALVES REDEFINES LC-TEXT.
004750     05  LC-TEXT-FIRST-HALF   PIC X(64).
004760     05  LC-TEXT-SECOND-HALF  PIC X(64).
004900
005000 PROCEDURE DIVISION USING LC-TEXT.
005100
005200 000-FOLD-TO-LOWER.
005210     ADD 1 TO WS-CALL-TALLY.
005300     INSPECT LC-TEXT
005400         REPLACING ALL "A" BY "a" ALL "B" BY "b" ALL "C" BY "c"
005500                    ALL "D" BY "d" ALL "E" BY "e" ALL "F" BY "f"
005600                    ALL "G" BY "g" ALL "H" BY "h" ALL "I" BY "i"
005700                    ALL "J" BY "j" ALL "K" BY "k" ALL "L" BY "l"
005800                    ALL "M" BY "m" ALL "N" BY "n" ALL "O" BY "o"
005900                    ALL "P" BY "p" ALL "Q" BY "q" ALL "R" BY "r"
006000                    ALL "S" BY "s" ALL "T" BY "t" ALL "U" BY "u"
006100                    ALL "V" BY "v" ALL "W" BY "w" ALL "X" BY "x"
006200                    ALL "Y" BY "y" ALL "Z" BY "z".
006300     GOBACK.
