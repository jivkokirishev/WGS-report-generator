000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TXTLTH.
000400 AUTHOR. T. W. SOMMERS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/04/88.
000700 DATE-COMPILED. 03/04/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*         RETURNS THE LENGTH OF THE REAL CONTENT OF A 4000-BYTE
001400*         WORKSHEET-LINE BUFFER -- I.E. THE POSITION OF THE
001500*         LAST NON-BLANK CHARACTER.  WGSXTRCT CALLS THIS BOTH
001600*         TO FIND HOW FAR TO TOKENIZE AN INCOMING ROW AND TO
001700*         FIND WHERE TO STRING THE TWO ADDITIONAL-INFORMATION
001800*         COLUMNS ONTO AN OUTGOING ROW.
001900*
002000*         THE CALLER MUST MOVE THE FIELD TO BE MEASURED INTO A
002100*         4000-BYTE BUFFER BEFORE CALLING -- THIS ROUTINE ALWAYS
002200*         SCANS ALL 4000 BYTES, SO A SHORTER FIELD MUST BE
002300*         BLANK-PADDED OUT TO THAT WIDTH FIRST.  RETURN-LTH IS
002400*         ADDED TO, NOT OVERLAID, SO THE CALLER ZEROES IT FIRST.
002500*
002600******************************************************************
002700*    CHANGE LOG
002800*-----------------------------------------------------------------
002900*    DATE      BY   REQUEST     DESCRIPTION
003000*-----------------------------------------------------------------
003100*    03/04/88  TWS  INITIAL WRITE FOR THE WGS TRIAGE PROJECT.
003200*    08/30/89  TWS  RQ0098      WIDENED FROM A 255-BYTE TEXT
003300*                               FIELD TO THE FULL 4000-BYTE ROW
003400*                               BUFFER -- WORKSHEET ROWS OUTRAN
003500*                               THE ORIGINAL LIMIT.
003600*    09/21/98  RGK  Y2K-0027    REVIEWED FOR YEAR-2000 IMPACT --
003700*                               NO DATE FIELDS IN THIS PROGRAM,
003800*                               NO CHANGE REQUIRED.  SIGNED OFF.
003900*-----------------------------------------------------------------
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  WS-SCAN-IDX                  PIC 9(04) COMP.
005010*    DEBUG INTEGER ALTERNATE VIEW -- SEE WGSXTRCT FOR WHY.
005020 77  WS-SCAN-IDX-X REDEFINES WS-SCAN-IDX
005030                           PIC 9(04) COMP.
005100
005200 LINKAGE SECTION.
005300 01  TL-TEXT-IN                   PIC X(4000).
005310*    WHOLE-BUFFER SPOT-CHECK VIEW -- SEE WGSXTRCT FOR WHY THE
005320*    SHOP KEEPS ONE OF THESE PER PROGRAM.
005330 01  TL-TEXT-IN-LEAD REDEFINES TL-TEXT-IN
005340                           PIC X(4000).
005350*    QUARTER-BY-QUARTER VIEW -- LETS A MAINTAINER ISOLATE A BAD
005360*    SCAN TO ONE QUARTER OF THE 4000-BYTE BUFFER.
005370 01  TL-TEXT-IN-QUARTERS REDEFINES TL-TEXT-IN-LEAD.
005380     05  TL-QTR-1             PIC X(1000).
005390     05  TL-QTR-2             PIC X(1000).
005391     05  TL-QTR-3             PIC X(1000).
005392     05  TL-QTR-4             PIC X(1000).
005400 01  TL-RETURN-LTH                PIC S9(04) COMP.
005500
005600 PROCEDURE DIVISION USING TL-TEXT-IN, TL-RETURN-LTH.
005700
005800 000-FIND-LENGTH.
005900     MOVE 4000 TO WS-SCAN-IDX.
006000     PERFORM 100-BACK-UP-ONE THRU 100-EXIT
006100             UNTIL TL-TEXT-IN(WS-SCAN-IDX:1) NOT = SPACE
006200             OR WS-SCAN-IDX = 1.
006300     IF TL-TEXT-IN(WS-SCAN-IDX:1) = SPACE
006400         MOVE 0 TO WS-SCAN-IDX.
006500     ADD WS-SCAN-IDX TO TL-RETURN-LTH.
006600     GOBACK.
006700
006800 100-BACK-UP-ONE.
006900     SUBTRACT 1 FROM WS-SCAN-IDX.
007000 100-EXIT.
007100     EXIT.
