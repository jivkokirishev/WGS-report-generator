000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  VAFSCRUB.
000400 AUTHOR. T. W. SOMMERS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/04/88.
000700 DATE-COMPILED. 03/04/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*         GENERAL-PURPOSE DECIMAL-TEXT SCRUBBER.  CALLED BY
001400*         BOTH WGSXTRCT AND WGSCOUNT EVERY PLACE THE FEED GIVES
001500*         US A NUMBER AS TEXT -- VARIANT ALLELE FREQUENCY, THE
001600*         GNOMAD POPULATION FREQUENCY, AND THE GNOMAD HOM/HEM
001700*         ZYGOSITY COUNTS.
001800*
001900*         THE CALLER PASSES THE RAW TEXT FIELD RIGHT-PADDED
002000*         (OR BLANK-PADDED) TO 18 BYTES.  WE HAND BACK --
002100*           VS-AMBIGUOUS-SW  = "Y" IF THE TEXT CARRIES A COMMA
002200*                              (MULTIPLE VALUES -- CALLER MUST
002300*                              TREAT THE ROW AS UNUSABLE)
002400*           VS-VALID-SW      = "Y" IF A NUMBER WAS FOUND AT ALL
002500*                              (A BLANK FIELD COMES BACK "N" SO
002600*                              THE CALLER CAN TELL "ABSENT" FROM
002700*                              "ZERO")
002800*           VS-NUMERIC-OUT   = THE PARSED VALUE, DECIMAL POINT
002900*                              HONORED, TRUNCATED -- NEVER
003000*                              ROUNDED -- IF IT OVERRUNS NINE
003100*                              FRACTIONAL DIGITS.
003200*
003300******************************************************************
003400*    CHANGE LOG
003500*-----------------------------------------------------------------
003600*    DATE      BY   REQUEST     DESCRIPTION
003700*-----------------------------------------------------------------
003800*    03/04/88  TWS  INITIAL WRITE FOR THE WGS TRIAGE PROJECT.
003900*    11/14/88  TWS  RQ0142      TRAILING-SPACE SCAN WAS READING
004000*                               PAST A FIELD WHOSE ONLY CONTENT
004100*                               WAS A SINGLE DIGIT; GUARDED THE
004200*                               BACKWARD SCAN AT POSITION 1.
004300*    06/02/90  RGK  RQ0311      ADDED THE COMMA/AMBIGUOUS CHECK
004400*                               SO WGSXTRCT'S 320-CHECK-VAF COULD
004500*                               LOG AND REJECT MULTI-VALUE VAF
004600*                               CELLS RATHER THAN ABENDING ON THEM.
004700*    09/21/98  RGK  Y2K-0027    REVIEWED FOR YEAR-2000 IMPACT --
004800*                               NO DATE FIELDS IN THIS PROGRAM,
004900*                               NO CHANGE REQUIRED.  SIGNED OFF.
005000*    02/19/03  PAH  RQ0488      GNOMAD ZYGOSITY COUNTS HAVE NO
005100*                               DECIMAL POINT AT ALL; CONFIRMED
005200*                               THE NO-DOT-FOUND PATH LEAVES THE
005300*                               FRACTION AT ZERO RATHER THAN
005400*                               GARBAGE FROM THE PRIOR CALL.
005500*-----------------------------------------------------------------
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006300
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600 01  WS-SCRUB-FIELDS.
006700     05  WS-SCAN-IDX          PIC 9(03) COMP.
006800     05  WS-TEXT-LTH          PIC 9(03) COMP.
006900     05  WS-COMMA-TALLY       PIC 9(03) COMP.
007000     05  WS-TRIMMED-TEXT      PIC X(18).
007100     05  WS-INT-PART          PIC 9(10).
007200     05  WS-FRAC-PART         PIC X(09).
007300     05  WS-FRAC-NUM          PIC 9(09).
007400     05  WS-FRAC-SUB          PIC 9(02) COMP.
007410     05  FILLER               PIC X(01).
007420
007430*    NINE-AND-NINE SPOT-CHECK VIEW OF THE TRIMMED TEXT -- SEE
007440*    WGSXTRCT FOR WHY THE SHOP KEEPS ONE OF THESE PER PROGRAM.
007450 01  WS-TRIMMED-TEXT-HALVES REDEFINES WS-TRIMMED-TEXT.
007460     05  WS-TRIMMED-TEXT-LEAD     PIC X(09).
007470     05  WS-TRIMMED-TEXT-TRAIL    PIC X(09).
007480
007490*    HIGH/LOW-ORDER DIGIT SPLIT -- ANOTHER SPOT-CHECK HABIT.
007491 01  WS-INT-PART-HALVES REDEFINES WS-INT-PART.
007492     05  WS-INT-PART-HI       PIC 9(05).
007493     05  WS-INT-PART-LO       PIC 9(05).
007500
007600 77  WS-FIELD-BLANK-SW    PIC X(01) VALUE "N".
007700     88  WS-FIELD-IS-BLANK    VALUE "Y".
007900
008000 LINKAGE SECTION.
008100 01  VS-TEXT-IN               PIC X(18).
008200 01  VS-AMBIGUOUS-SW          PIC X(01).
008300 01  VS-VALID-SW              PIC X(01).
008400 01  VS-NUMERIC-OUT           PIC S9(09)V9(09) COMP-3.
008410*    INTEGER-ONLY ALTERNATE VIEW -- SEE WGSXTRCT FOR WHY.
008420 01  VS-NUMERIC-OUT-INT REDEFINES VS-NUMERIC-OUT
008430                        PIC S9(18) COMP-3.
008500
008600 PROCEDURE DIVISION USING VS-TEXT-IN, VS-AMBIGUOUS-SW,
008700     VS-VALID-SW, VS-NUMERIC-OUT.
008800
008900 000-SCRUB-THE-FIELD.
009000     MOVE "N" TO VS-AMBIGUOUS-SW.
009100     MOVE "N" TO VS-VALID-SW.
009200     MOVE ZERO TO VS-NUMERIC-OUT.
009300     MOVE ZERO TO WS-COMMA-TALLY.
009400     MOVE "N" TO WS-FIELD-BLANK-SW.
009500
009600     INSPECT VS-TEXT-IN TALLYING WS-COMMA-TALLY FOR ALL ",".
009700     IF WS-COMMA-TALLY > 0
009800         MOVE "Y" TO VS-AMBIGUOUS-SW
009900         GOBACK
010000     END-IF.
010100
010200     PERFORM 100-FIND-TRAILING-SPACE THRU 100-EXIT.
010300     IF WS-FIELD-IS-BLANK
010400         GOBACK.
010500
010600     PERFORM 200-SPLIT-AND-BUILD THRU 200-EXIT.
010700     MOVE "Y" TO VS-VALID-SW.
010800     GOBACK.
010900
011000 100-FIND-TRAILING-SPACE.
011100     MOVE 18 TO WS-SCAN-IDX.
011200     PERFORM 110-BACK-UP-ONE THRU 110-EXIT
011300             UNTIL VS-TEXT-IN(WS-SCAN-IDX:1) NOT = SPACE
011400             OR WS-SCAN-IDX = 1.
011500     MOVE WS-SCAN-IDX TO WS-TEXT-LTH.
011600     IF VS-TEXT-IN(WS-SCAN-IDX:1) = SPACE
011700         MOVE "Y" TO WS-FIELD-BLANK-SW.
011800 100-EXIT.
011900     EXIT.
012000
012100 110-BACK-UP-ONE.
012200     SUBTRACT 1 FROM WS-SCAN-IDX.
012300 110-EXIT.
012400     EXIT.
012500
012600 200-SPLIT-AND-BUILD.
012700     MOVE SPACES TO WS-TRIMMED-TEXT.
012800     MOVE VS-TEXT-IN(1:WS-TEXT-LTH) TO
012900               WS-TRIMMED-TEXT(1:WS-TEXT-LTH).
013000
013100     MOVE ZERO TO WS-INT-PART.
013200     MOVE SPACES TO WS-FRAC-PART.
013300     UNSTRING WS-TRIMMED-TEXT DELIMITED BY "."
013400         INTO WS-INT-PART, WS-FRAC-PART.
013500
013600*    THE FRACTION DIGITS UNSTRING LEFT-JUSTIFIED, BLANKS
013700*    TRAILING -- FILL THOSE TRAILING BLANKS WITH ZEROS SO A
013800*    MOVE TO A NUMERIC FIELD DOES NOT RIGHT-JUSTIFY THEM.
013900     PERFORM 210-ZERO-FILL-FRAC-DIGIT THRU 210-EXIT
014000             VARYING WS-FRAC-SUB FROM 1 BY 1
014100             UNTIL WS-FRAC-SUB > 9.
014200     MOVE WS-FRAC-PART TO WS-FRAC-NUM.
014300
014400     COMPUTE VS-NUMERIC-OUT =
014500         WS-INT-PART + (WS-FRAC-NUM / 1000000000).
014600 200-EXIT.
014700     EXIT.
014800
014900 210-ZERO-FILL-FRAC-DIGIT.
015000     IF WS-FRAC-PART(WS-FRAC-SUB:1) = SPACE
015100         MOVE "0" TO WS-FRAC-PART(WS-FRAC-SUB:1)
015200     END-IF.
015300 210-EXIT.
015400     EXIT.
