000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WGSCOUNT.
000300 AUTHOR. T. W. SOMMERS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/88.
000600 DATE-COMPILED. 03/14/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE QUICK-COUNT COMPANION TO WGSXTRCT --
001300*          THE REVIEW BOARD WANTS A SINGLE HEADLINE NUMBER OF
001400*          HOW MANY VARIANT CALLS WOULD QUALIFY FOR FOLLOW-UP
001500*          BEFORE THE FULL EXTRACT IS EVEN RUN, AND WITHOUT
001600*          WAITING ON THE GENE / PHENOTYPE PANEL REFRESH.
001700*
001800*          IT APPLIES FIVE OF THE SEVEN WGSXTRCT TRIAGE RULES
001900*          (NO SEQUENCE-ONTOLOGY CHECK, NO ZYGOSITY CHECK --
002000*          THE FLAT GENE LIST THIS PROGRAM USES CARRIES NO
002100*          INHERITANCE-MODE DATA) AND WRITES OUT NOTHING BUT
002200*          THE FINAL COUNT.
002300*
002400******************************************************************
002500
002600           INPUT FILE               -   WGS VARIANT EXPORT
002700
002800           REFERENCE FILE           -   FLAT GENE PANEL LIST
002900
003000           OUTPUT FILE PRODUCED     -   QUALIFYING-ROW COUNT
003100
003200           DUMP FILE                -   SYSOUT
003300
003400******************************************************************
003500*    CHANGE LOG
003600*-----------------------------------------------------------------
003700*    DATE      BY   REQUEST     DESCRIPTION
003800*-----------------------------------------------------------------
003900*    03/14/88  TWS  INITIAL WRITE, COMPANION TO WGSXTRCT.
004000*    08/02/89  TWS  RQ0099      VAF THRESHOLD FOR THIS RUN IS
004100*                               0.75, NOT 0.25 -- THIS IS A
004200*                               STRICTER HEADLINE COUNT, NOT A
004300*                               PREVIEW OF THE FULL EXTRACT.
004400*    02/02/89  RGK  RQ0103      A MALFORMED (COMMA-BEARING) VAF
004500*                               ON THIS RUN JUST DEFAULTS TO
004600*                               0.0 AND FALLS OUT ON THE
004700*                               THRESHOLD TEST -- NO DIAGNOSTIC
004800*                               LINE HERE, UNLIKE WGSXTRCT.
004900*    09/21/98  RGK  Y2K-0027    REVIEWED FOR YEAR-2000 IMPACT --
005000*                               WS-DATE IS DISPLAY-ONLY, NEVER
005100*                               COMPARED OR STORED.  NO CHANGE
005200*                               REQUIRED.  SIGNED OFF.
005300*    04/14/03  PAH  RQ0456      GENE-LIST TABLE SIZE RAISED TO
005400*                               2000 TO MATCH THE WGSXTRCT PANEL
005500*                               EXPANSION.
005600*    06/09/11  PAH  RQ0612      REVIEW BOARD ASKED WHY THE
005700*                               ABEND-RTN NEVER LOGS A DIAGNOSTIC
005800*                               LINE FOR A MALFORMED VAF THE WAY
005900*                               WGSXTRCT DOES -- ANSWERED THAT
006000*                               THIS PROGRAM IS A HEADLINE COUNT,
006100*                               NOT AN AUDIT TRAIL; NO CODE
006200*                               CHANGE MADE, NOTED HERE FOR THE
006300*                               NEXT PERSON WHO ASKS.
006400*-----------------------------------------------------------------
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT WGS-INPUT
008000     ASSIGN TO UT-S-WGSIN
008100       ORGANIZATION IS LINE SEQUENTIAL
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS IFCODE.
008400
008500     SELECT GENE-LIST-REF
008600     ASSIGN TO UT-S-GENELST
008700       ORGANIZATION IS LINE SEQUENTIAL
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS GFCODE.
009000
009100     SELECT COUNT-REPORT
009200     ASSIGN TO UT-S-CNTRPT
009300       ORGANIZATION IS LINE SEQUENTIAL
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  SYSOUT
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC                   PIC X(130).
010400
010500******* THE FEED -- SAME PIPE-DELIMITED WORKSHEET WGSXTRCT
010600******* READS.  THE TWO HEADER ROWS ARE READ AND THROWN AWAY --
010700******* THIS RUN NEVER WRITES A WORKSHEET BACK OUT.
010800 FD  WGS-INPUT
010900     LABEL RECORDS ARE STANDARD
011000     DATA RECORD IS WGS-INPUT-REC.
011100 01  WGS-INPUT-REC                PIC X(4000).
011200
011300******* FLAT GENE-PANEL LIST -- ONE SYMBOL PER LINE, NO
011400******* PHENOTYPE OR INHERITANCE DETAIL.  READ COMPLETE INTO
011500******* WS-GENE-LIST-TABLE AT THE TOP OF THE RUN.
011600 FD  GENE-LIST-REF
011700     LABEL RECORDS ARE STANDARD
011800     DATA RECORD IS GENE-LIST-REF-REC.
011900 01  GENE-LIST-REF-REC           PIC X(20).
012000
012100******* ONE LINE OUT -- THE FINAL QUALIFYING-ROW COUNT.  THIS
012200******* IS THE ONLY OUTPUT OF THE WHOLE RUN.
012300 FD  COUNT-REPORT
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 80 CHARACTERS
012600     DATA RECORD IS COUNT-REPORT-REC.
012700 01  COUNT-REPORT-REC             PIC X(80).
012800
012900 WORKING-STORAGE SECTION.
013000
013100 01  FILE-STATUS-CODES.
013200     05  IFCODE                   PIC X(02).
013300         88  CODE-READ                VALUE SPACES.
013400         88  NO-MORE-DATA             VALUE "10".
013500     05  GFCODE                   PIC X(02).
013600         88  GENELIST-READ            VALUE SPACES.
013700         88  NO-MORE-GENELIST         VALUE "10".
013800     05  OFCODE                   PIC X(02).
013900         88  CODE-WRITE               VALUE SPACES.
014000     05  FILLER                   PIC X(02).
014100
014150*    WGSCOL CARRIES THE SHARED WORKSHEET COLUMN MAP AND COLUMN-
014160*    POSITION CONSTANTS; WGSABEND CARRIES THE SYSOUT DIAGNOSTIC
014170*    LINE LAYOUT SHARED WITH WGSXTRCT.  BOTH PROGRAMS COPY THE
014180*    SAME TWO MEMBERS SO A FEED-LAYOUT CHANGE NEEDS ONE EDIT,
014190*    NOT TWO.
014200     COPY WGSCOL.
014300     COPY WGSABEND.
014400
014500******************************************************************
014600*    RUN-DATE, FOR THE JOB-START/JOB-END BANNER ONLY -- NOT      *
014700*    COMPARED OR STORED ANYWHERE, SEE THE Y2K REVIEW ABOVE.      *
014800******************************************************************
014900 77  WS-RUN-DATE              PIC 9(06).
015000
015100******************************************************************
015200*    FLAT GENE-PANEL LIST, IN MEMORY.  SEQUENTIALLY SEARCHED --  *
015300*    SEE 350-CHECK-GENE-LIST.  2000 ENTRIES MATCHES THE          *
015400*    WGSXTRCT PANEL SIZE -- SEE THE 04/14/03 CHANGE ABOVE.       *
015500******************************************************************
015600 01  WS-GENE-LIST-TABLE.
015700     05  WS-GENE-LIST-ENTRY       OCCURS 2000 TIMES
015800                                  INDEXED BY GL-IDX.
015900         COPY GENELIST.
016000*    COUNT OF ENTRIES ACTUALLY LOADED -- SET ONCE AT THE END OF
016010*    THE PRIMING LOOP IN 000-HOUSEKEEPING, DISPLAYED AT 990-
016020*    CLEANUP, NEVER USED AS A SEARCH BOUND.  THE SEARCH BELOW
016030*    STOPS ON THE GENELIST-READ EOF SWITCH, NOT ON A COUNT.
016100 01  WS-GENE-LIST-COUNT           PIC 9(04) COMP.
016200
016250*    END-OF-FILE SWITCHES FOR THE TWO FILES READ AHEAD-OF-USE
016260*    (GENE-LIST-REF AT LOAD TIME, WGS-INPUT ON EVERY PASS OF
016270*    100-MAINLINE), PLUS THE PER-ROW REJECTED FLAG ALL FIVE
016280*    TRIAGE RULES SHARE.  STANDALONE 77-LEVEL SWITCHES, THE WAY
016290*    THIS SHOP HAS ALWAYS KEPT THEM, RATHER THAN A GROUP.
016300 77  MORE-GENELIST-SW         PIC X(01) VALUE "Y".
016400     88  NO-MORE-GENELIST-RECS    VALUE "N".
016500 77  MORE-DATA-SW             PIC X(01) VALUE "Y".
016600     88  NO-MORE-INPUT-DATA       VALUE "N".
016700 77  ROW-REJECTED-SW          PIC X(01).
016800     88  ROW-IS-REJECTED          VALUE "Y".
016900
017000*    THE ROW CURRENTLY IN THE PIPELINE -- READ AHEAD AT THE END
017010*    OF 000-HOUSEKEEPING AND AT THE END OF EVERY PASS OF 100-
017020*    MAINLINE, SO THE UNTIL TEST ON NO-MORE-INPUT-DATA SEES THE
017030*    RESULT OF THE NEXT READ BEFORE THE LOOP DECIDES TO GO AGAIN.
017100 01  WS-CURRENT-ROW.
017200     05  WS-CURRENT-ROW-RAW       PIC X(4000).
017300*    FIRST-80-BYTE ALTERNATE VIEW -- SEE WGSXTRCT FOR WHY THE
017310*    SHOP KEEPS ONE OF THESE IN EVERY PROGRAM.
017400     05  WS-CURRENT-ROW-LEAD REDEFINES WS-CURRENT-ROW-RAW
017500                              PIC X(4000).
017600     05  WS-CURRENT-ROW-LTH       PIC 9(04) COMP.
017700     05  FILLER                   PIC X(02).
017800
017900*    JOB-TOTAL COUNTERS, DISPLAYED AT 990-CLEANUP.  RECORDS-
017910*    REJECTED PLUS QUALIFYING-COUNT SHOULD ALWAYS SUM TO
017920*    RECORDS-READ MINUS THE TWO HEADER ROWS.
018000 01  COUNTERS-AND-ACCUMULATORS.
018100     05  RECORDS-READ             PIC S9(09) COMP.
018200     05  RECORDS-REJECTED         PIC S9(09) COMP.
018300     05  QUALIFYING-COUNT         PIC S9(09) COMP.
018400     05  FILLER                   PIC X(01).
018500
018600*    ONE SHARED SET OF RETURN AREAS FOR EVERY CALL TO VAFSCRUB --
018610*    RULES 1, 2 AND 3 ALL CALL IT AND ALL USE THESE SAME FIELDS,
018620*    SO THE CALLER MUST CONSUME THE RESULT BEFORE THE NEXT CALL
018630*    OVERWRITES IT.
018700 01  WS-SCRUB-RESULTS.
018800     05  WS-SCRUB-TEXT-IN         PIC X(18).
018900     05  WS-SCRUB-AMBIGUOUS-SW    PIC X(01).
019000         88  WS-SCRUB-IS-AMBIGUOUS    VALUE "Y".
019100     05  WS-SCRUB-VALID-SW        PIC X(01).
019200         88  WS-SCRUB-IS-VALID        VALUE "Y".
019300     05  WS-SCRUB-NUMERIC-OUT     PIC S9(09)V9(09) COMP-3.
019400*    INTEGER-ONLY ALTERNATE VIEW -- SEE WGSXTRCT FOR WHY.
019500     05  WS-SCRUB-INTEGER-VIEW REDEFINES WS-SCRUB-NUMERIC-OUT
019600                              PIC S9(18) COMP-3.
019700     05  FILLER                   PIC X(01).
019800
019900*    SCRATCH BUFFER FOR WHATEVER TXTLTH IS MEASURING AT THE
019910*    MOMENT -- ALWAYS THE CURRENT ROW ON THIS RUN, SINCE THIS
019920*    PROGRAM NEVER WRITES A WORKSHEET ROW BACK OUT.
020000 01  WS-TRIM-SCRATCH              PIC X(4000).
020100 01  WS-TRIM-LTH                  PIC S9(04) COMP.
020200
020300*    SCRATCH BUFFER FOR WHATEVER LOWRCASE IS FOLDING AT THE
020310*    MOMENT -- ACMG CLASS TEXT IS THE ONLY FIELD THIS RUN EVER
020320*    FOLDS, SINCE THERE IS NO SEQUENCE-ONTOLOGY RULE HERE.
020400 01  WS-LOWER-SCRATCH             PIC X(128).
020500
020600*    THE TWO NUMERIC CUTOFFS RULES 2 AND 3 TEST AGAINST.  HELD
020610*    AS VARIABLES RATHER THAN LITERALS IN THE IF STATEMENTS SO A
020620*    FUTURE THRESHOLD CHANGE IS A ONE-LINE VALUE CLAUSE EDIT --
020630*    SEE THE 08/02/89 CHANGE ABOVE FOR WHY THIS RUN'S VAF
020640*    THRESHOLD IS 0.75 AND NOT WGSXTRCT'S 0.25.
020700 01  WS-THRESHOLDS.
020800     05  WS-VAF-THRESHOLD         PIC S9(09)V9(09) COMP-3
020900                                  VALUE 0.75.
021000     05  WS-GNOMAD-THRESHOLD      PIC S9(09)V9(09) COMP-3
021100                                  VALUE 0.05.
021200     05  FILLER                   PIC X(01).
021300
021400*    SHARED TALLY FIELD FOR THE KEYWORD SCAN IN RULE 4.  RESET
021410*    TO ZERO BEFORE EACH SCAN.
021500 01  WS-KEYWORD-TALLY             PIC 9(03) COMP.
021600
021700*    NAME OF THE PARAGRAPH CURRENTLY RUNNING -- SET AT THE TOP
021710*    OF EVERY MAJOR PARAGRAPH SO AN ABEND DUMP OR A SPOT-CHECK
021720*    DISPLAY ALWAYS SHOWS WHERE THE JOB WAS WHEN IT WAS LOOKED
021730*    AT, WITHOUT NEEDING A DEBUGGER ATTACHED.
021800 01  WS-TRACE.
021900     05  PARA-NAME                PIC X(20).
022000     05  FILLER                   PIC X(01).
022100
022200*    SET BY WHICHEVER PARAGRAPH GOES TO 999-ABEND-RTN; CARRIED
022210*    THROUGH TO THE SYSOUT DIAGNOSTIC LINE'S DETAIL FIELD.
022300 01  WS-ABEND-REASON              PIC X(53).
022310*    WHOLE-FIELD SPOT-CHECK VIEW -- SEE THE SHOP HABIT NOTED
022320*    ELSEWHERE IN THIS PROGRAM'S REDEFINES.
022330 01  WS-ABEND-REASON-X REDEFINES WS-ABEND-REASON
022340                           PIC X(53).
022400
022500*    THE ONE LINE THIS WHOLE RUN EVER WRITES -- A FIXED LABEL
022510*    PLUS THE ZERO-SUPPRESSED COUNT, RIGHT-PADDED TO 80 BYTES.
022600 01  WS-COUNT-LINE-WORK.
022700     05  CL-LABEL                 PIC X(30)
022800             VALUE "QUALIFYING VARIANT ROW COUNT =".
022900     05  CL-COUNT                 PIC ZZZZZZZZ9.
023000     05  FILLER                   PIC X(41).
023100
023200******************************************************************
023300*    MAINLINE -- PRIME EVERYTHING IN 000-HOUSEKEEPING, THEN ONE  *
023400*    PASS OF 100-MAINLINE PER DATA ROW UNTIL THE FEED RUNS DRY,  *
023500*    THEN TOTAL UP AND WRITE THE ONE OUTPUT LINE IN 990-CLEANUP. *
023600******************************************************************
023700 PROCEDURE DIVISION.
023800
023900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024000     PERFORM 100-MAINLINE THRU 100-EXIT
024100             UNTIL NO-MORE-INPUT-DATA.
024200     PERFORM 990-CLEANUP THRU 990-EXIT.
024300     MOVE ZERO TO RETURN-CODE.
024400     GOBACK.
024500
024600******************************************************************
024700*    OPENS EVERYTHING, LOADS THE FLAT GENE-PANEL LIST COMPLETE   *
024800*    INTO MEMORY, AND PRIMES THE READ-AHEAD FOR 100-MAINLINE'S    *
024900*    FIRST PASS.  AN EMPTY REFERENCE FILE OR AN INPUT FILE        *
025000*    MISSING EITHER HEADER ROW IS TREATED AS A SETUP FAILURE,     *
025100*    NOT A NORMAL EMPTY-RUN CONDITION, AND SENDS THE JOB TO       *
025200*    ABEND -- SAME RULE WGSXTRCT FOLLOWS.                        *
025300******************************************************************
025400 000-HOUSEKEEPING.
025500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025600     ACCEPT WS-RUN-DATE FROM DATE.
025700     DISPLAY "******** BEGIN JOB WGSCOUNT ******** "
025800         WS-RUN-DATE(1:2) "/" WS-RUN-DATE(3:2)
025900         "/" WS-RUN-DATE(5:2).
026000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026100     OPEN INPUT WGS-INPUT, GENE-LIST-REF.
026200     OPEN OUTPUT COUNT-REPORT, SYSOUT.
026300
026400*    PRIMING READ FOR THE GENE-LIST PANEL -- THE VARYING LOOP
026410*    BELOW STORES THIS RECORD ON ITS FIRST PASS, THEN READS
026420*    AHEAD FOR EVERY PASS AFTER THAT.
026500     READ GENE-LIST-REF
026600         AT END
026700         MOVE "N" TO MORE-GENELIST-SW
026800     END-READ.
026900     IF NO-MORE-GENELIST-RECS
027000         MOVE ZERO TO WS-GENE-LIST-COUNT
027100         MOVE "*** EMPTY GENE-LIST-REF FILE" TO WS-ABEND-REASON
027200         GO TO 999-ABEND-RTN
027300     END-IF.
027400     PERFORM 050-LOAD-GENELIST-TABLE THRU 050-EXIT
027500             VARYING GL-IDX FROM 1 BY 1
027600             UNTIL NO-MORE-GENELIST-RECS.
027700*    GL-IDX OVERSHOOTS BY ONE ON THE FINAL PASS (THE PASS WHOSE
027710*    READ-AHEAD HIT END-OF-FILE STORED NOTHING NEW) -- BACK IT
027720*    UP ONE BEFORE TAKING IT AS THE LOADED ENTRY COUNT.
027800     SET GL-IDX DOWN BY 1.
027900     SET WS-GENE-LIST-COUNT TO GL-IDX.
028000
028100     READ WGS-INPUT
028200         AT END
028300         MOVE "N" TO MORE-DATA-SW
028400         MOVE "*** EMPTY INPUT FILE -- NO HEADER ROW 0" TO
028500             WS-ABEND-REASON
028600         GO TO 999-ABEND-RTN
028700     END-READ.
028800     ADD 1 TO RECORDS-READ.
028900
029000     READ WGS-INPUT
029100         AT END
029200         MOVE "N" TO MORE-DATA-SW
029300         MOVE "*** EMPTY INPUT FILE -- NO HEADER ROW 1" TO
029400             WS-ABEND-REASON
029500         GO TO 999-ABEND-RTN
029600     END-READ.
029700     ADD 1 TO RECORDS-READ.
029800
029900*    NEITHER HEADER ROW IS KEPT ANYWHERE ON THIS RUN -- THIS
029910*    PROGRAM WRITES NO WORKSHEET OUT, SO THERE IS NO HEADER ROW
029920*    TO ECHO.  READING THEM HERE ONLY GETS THEM OUT OF THE WAY
029930*    OF THE READ-AHEAD BELOW.
030000     READ WGS-INPUT INTO WS-CURRENT-ROW-RAW
030100         AT END
030200         MOVE "N" TO MORE-DATA-SW
030300     END-READ.
030400     IF NOT NO-MORE-INPUT-DATA
030500         ADD 1 TO RECORDS-READ
030600     END-IF.
030700 000-EXIT.
030800     EXIT.
030900
031000******************************************************************
031100*    LOADS ONE GENE-SYMBOL PER PASS.  SAME PRIMING-READ SHAPE    *
031200*    AS WGSXTRCT'S GENE-PHENOTYPE LOAD -- STORE THE RECORD THAT  *
031300*    WAS ALREADY READ, THEN READ THE NEXT ONE AHEAD.             *
031400******************************************************************
031500 050-LOAD-GENELIST-TABLE.
031600     MOVE "050-LOAD-GENELIST-TABLE" TO PARA-NAME.
031700*    THE FLAT LIST IS ONE BARE GENE SYMBOL PER LINE, NO
031710*    DELIMITER -- JUST THE LEAD 16 BYTES, UNLIKE THE COMMA-
031720*    DELIMITED GENE-PHENOTYPE PANEL WGSXTRCT READS.
031800     MOVE GENE-LIST-REF-REC(1:16) TO
031900         GL-GENE-SYMBOL IN WS-GENE-LIST-ENTRY(GL-IDX).
032000     READ GENE-LIST-REF
032100         AT END
032200         MOVE "N" TO MORE-GENELIST-SW
032300     END-READ.
032400 050-EXIT.
032500     EXIT.
032600
032700******************************************************************
032800*    ONE PASS PER DATA ROW -- TOKENIZE IT, RUN IT THROUGH THE     *
032900*    FIVE-RULE CASCADE, TALLY IT AS QUALIFYING OR REJECTED, THEN  *
033000*    READ AHEAD FOR THE NEXT PASS.  NOTHING IS EVER WRITTEN BACK  *
033100*    OUT EXCEPT THE ONE FINAL COUNT LINE IN 990-CLEANUP.          *
033200******************************************************************
033300 100-MAINLINE.
033400     MOVE "100-MAINLINE" TO PARA-NAME.
033500     MOVE "N" TO ROW-REJECTED-SW.
033600     PERFORM 500-SPLIT-ROW-INTO-FIELDS THRU 500-EXIT.
033700     PERFORM 300-APPLY-TRIAGE-RULES THRU 300-EXIT.
033800     IF ROW-IS-REJECTED
033900         ADD 1 TO RECORDS-REJECTED
034000     ELSE
034100         ADD 1 TO QUALIFYING-COUNT
034200     END-IF.
034300*    READ AHEAD FOR THE NEXT PASS -- SEE THE COMMENT ON
034310*    WS-CURRENT-ROW ABOVE FOR WHY THE READ HAPPENS HERE AND NOT
034320*    AT THE TOP OF THIS PARAGRAPH.
034400     READ WGS-INPUT INTO WS-CURRENT-ROW-RAW
034500         AT END
034600         MOVE "N" TO MORE-DATA-SW
034700     END-READ.
034800     IF NOT NO-MORE-INPUT-DATA
034900         ADD 1 TO RECORDS-READ
035000     END-IF.
035100 100-EXIT.
035200     EXIT.
035300
035400******************************************************************
035500*    FIVE-RULE TRIAGE, SHORT-CIRCUITED -- THE SAME DESIGN AS      *
035600*    WGSXTRCT'S SEVEN-RULE CASCADE, JUST SHORTER.  THIS RUN        *
035700*    CARRIES OVER WGSXTRCT'S RULES 1, 2, 4, 5 (ACMG-ONLY HALF)    *
035800*    AND 6; IT DROPS THE SEQUENCE-ONTOLOGY CHECK (RULE 3) AND     *
035900*    THE ZYGOSITY CHECK (RULE 7) ENTIRELY, SINCE NEITHER THE      *
036000*    HEADLINE COUNT NOR THE FLAT GENE LIST NEEDS THEM -- SEE      *
036100*    THE REMARKS BANNER AT THE TOP OF THIS PROGRAM.                *
036200******************************************************************
036210*    QUICK-REFERENCE FOR THE REVIEW BOARD'S BENEFIT -- THE FIVE
036220*    RULES, IN THE ORDER THEY ARE APPLIED BELOW, ARE:
036230*
036240*      1.  READ DEPTH          > 20
036250*      2.  VARIANT ALLELE FREQ >= WS-VAF-THRESHOLD (0.75 ON THIS
036255*                              RUN, NOT WGSXTRCT'S 0.25)
036260*      3.  GNOMAD POP FREQ     < WS-GNOMAD-THRESHOLD (0.05)
036270*      4.  ACMG CLASS          CONTAINS "CONFLICTING" OR
036275*                              "PATHOGENIC" -- NO CLINVAR FIELDS
036280*                              CONSULTED ON THIS RUN
036285*      5.  GENE PANEL          GENE SYMBOL IS ON THE FLAT LIST
036290*
036295*    A ROW MUST PASS ALL FIVE TO COUNT AS QUALIFYING.
036300******************************************************************
036400 300-APPLY-TRIAGE-RULES.
036410     MOVE "300-APPLY-TRIAGE-RULES" TO PARA-NAME.
036500*    RULE 1 FIRST -- THE CHEAPEST TEST, AND IT CATCHES THE
036510*    BIGGEST SHARE OF LOW-QUALITY ROWS ON A TYPICAL RUN.
036600     PERFORM 310-CHECK-READ-DEPTH THRU 310-EXIT.
036700     IF ROW-IS-REJECTED
036800         GO TO 300-EXIT
036900     END-IF.
037000*    RULE 2 -- VARIANT ALLELE FREQUENCY, AT THIS RUN'S STRICTER
037010*    0.75 CUTOFF.
037100     PERFORM 320-CHECK-VAF THRU 320-EXIT.
037200     IF ROW-IS-REJECTED
037300         GO TO 300-EXIT
037400     END-IF.
037500*    RULE 3 -- GNOMAD POPULATION FREQUENCY, SAME 0.05 CUTOFF
037510*    WGSXTRCT USES.
037600     PERFORM 330-CHECK-GNOMAD-FREQ THRU 330-EXIT.
037700     IF ROW-IS-REJECTED
037800         GO TO 300-EXIT
037900     END-IF.
038000*    RULE 4 -- ACMG CLASSIFICATION, SINGLE-FIELD KEYWORD SCAN.
038010*    CLINVAR CLASS AND CLINVAR SUBMISSIONS ARE NOT CONSULTED ON
038020*    THIS RUN -- SEE 350-CHECK-CLINVAR-ACMG IN WGSXTRCT FOR THE
038030*    FULL SIX-BRANCH CASCADE THIS RULE IS A STRIPPED-DOWN SLICE
038040*    OF.
038100     PERFORM 340-CHECK-ACMG-KEYWORD THRU 340-EXIT.
038200     IF ROW-IS-REJECTED
038300         GO TO 300-EXIT
038400     END-IF.
038500*    RULE 5 -- FLAT GENE-PANEL MEMBERSHIP, LAST AND CHEAPEST TO
038510*    FALL THROUGH TO SINCE BY THIS POINT MOST DISQUALIFYING ROWS
038520*    HAVE ALREADY BEEN DROPPED BY RULES 1 THROUGH 4.
038600     PERFORM 350-CHECK-GENE-LIST THRU 350-EXIT.
038700 300-EXIT.
038800     EXIT.
038900
039000*    RULE 1 -- SUFFICIENT READ DEPTH.  KEEP ONLY IF > 20.  A
039010*    BLANK OR UNPARSEABLE DEPTH COMES BACK NOT-VALID FROM
039020*    VAFSCRUB AND IS TREATED AS A FAILURE, NOT A ZERO -- SAME
039030*    RULE WGSXTRCT FOLLOWS FOR THIS COLUMN.
039100 310-CHECK-READ-DEPTH.
039200     MOVE SPACES TO WS-SCRUB-TEXT-IN.
039300     MOVE WGS-READ-DEPTH-TXT TO WS-SCRUB-TEXT-IN.
039400     CALL "VAFSCRUB" USING WS-SCRUB-TEXT-IN, WS-SCRUB-AMBIGUOUS-SW,
039500         WS-SCRUB-VALID-SW, WS-SCRUB-NUMERIC-OUT.
039600     IF (NOT WS-SCRUB-IS-VALID) OR WS-SCRUB-NUMERIC-OUT NOT > 20
039700         MOVE "Y" TO ROW-REJECTED-SW
039800     END-IF.
039900 310-EXIT.
040000     EXIT.
040100
040200*    RULE 2 -- VARIANT ALLELE FREQUENCY.  UNLIKE WGSXTRCT, A
040210*    MALFORMED VALUE (COMMA-BEARING OR UNPARSEABLE) IS NOT AN
040220*    AMBIGUOUS-ROW REJECT AND IS NOT LOGGED TO SYSOUT -- IT IS
040230*    SILENTLY DEFAULTED TO 0.0 AND LEFT TO FALL OUT ON THE
040240*    THRESHOLD TEST BELOW.  SEE THE 02/02/89 AND 06/09/11
040250*    CHANGES ABOVE FOR WHY THIS PROGRAM DOES NOT WRITE A
040260*    DIAGNOSTIC LINE THE WAY WGSXTRCT'S 320-CHECK-VAF DOES.  THE
040270*    THRESHOLD ITSELF IS ALSO DIFFERENT -- 0.75, NOT 0.25 --
040280*    PER THE 08/02/89 CHANGE ABOVE.
040300 320-CHECK-VAF.
040400     MOVE SPACES TO WS-SCRUB-TEXT-IN.
040500     MOVE WGS-VAF-TXT TO WS-SCRUB-TEXT-IN.
040600     CALL "VAFSCRUB" USING WS-SCRUB-TEXT-IN, WS-SCRUB-AMBIGUOUS-SW,
040700         WS-SCRUB-VALID-SW, WS-SCRUB-NUMERIC-OUT.
040800     IF WS-SCRUB-IS-AMBIGUOUS OR (NOT WS-SCRUB-IS-VALID)
040900         MOVE ZERO TO WS-SCRUB-NUMERIC-OUT
041000     END-IF.
041100     IF WS-SCRUB-NUMERIC-OUT NOT >= WS-VAF-THRESHOLD
041200         MOVE "Y" TO ROW-REJECTED-SW
041300     END-IF.
041400 320-EXIT.
041500     EXIT.
041600
041700*    RULE 3 -- GNOMAD POPULATION ALLELE FREQUENCY.  KEEP ONLY IF
041710*    THE PARSED VALUE IS < 0.05 -- A RARE VARIANT IS A MORE
041720*    LIKELY FOLLOW-UP CANDIDATE THAN A COMMON ONE.
041800 330-CHECK-GNOMAD-FREQ.
041900     MOVE SPACES TO WS-SCRUB-TEXT-IN.
042000     MOVE WGS-GNOMAD-ALT-FREQ-TXT TO WS-SCRUB-TEXT-IN.
042100     CALL "VAFSCRUB" USING WS-SCRUB-TEXT-IN, WS-SCRUB-AMBIGUOUS-SW,
042200         WS-SCRUB-VALID-SW, WS-SCRUB-NUMERIC-OUT.
042300     IF (NOT WS-SCRUB-IS-VALID)
042400             OR WS-SCRUB-NUMERIC-OUT NOT < WS-GNOMAD-THRESHOLD
042500         MOVE "Y" TO ROW-REJECTED-SW
042600     END-IF.
042700 330-EXIT.
042800     EXIT.
042900
043000*    RULE 4 -- ACMG CLASSIFICATION, SINGLE FIELD.  FOLD TO LOWER
043010*    CASE THE SAME WAY WGSXTRCT'S SEQUENCE-ONTOLOGY AND CLINVAR/
043020*    ACMG CHECKS DO, THEN TALLY KEYWORD HITS.  KEEP ONLY IF
043030*    ACMG-CLASS-TXT CONTAINS "CONFLICTING" OR "PATHOGENIC" --
043040*    NO SEPARATE CONFLICTING-PLUS-SUBMISSIONS CARVE-OUT ON THIS
043050*    RUN, SINCE CLINVAR SUBMISSIONS IS NOT A FIELD THIS PROGRAM
043060*    EVER UNSTRINGS.
043100 340-CHECK-ACMG-KEYWORD.
043200     MOVE SPACES TO WS-LOWER-SCRATCH.
043300     MOVE WGS-ACMG-CLASS-TXT TO WS-LOWER-SCRATCH.
043400     CALL "LOWRCASE" USING WS-LOWER-SCRATCH.
043500
043600     MOVE ZERO TO WS-KEYWORD-TALLY.
043700     INSPECT WS-LOWER-SCRATCH TALLYING WS-KEYWORD-TALLY
043800         FOR ALL "conflicting" ALL "pathogenic".
043900     IF WS-KEYWORD-TALLY = ZERO
044000         MOVE "Y" TO ROW-REJECTED-SW
044100     END-IF.
044200 340-EXIT.
044300     EXIT.
044400
044500*    RULE 5 -- FLAT GENE-PANEL MEMBERSHIP.  SEQUENTIAL SEARCH OF
044510*    THE IN-MEMORY GENE-LIST TABLE, THE SAME SEARCH SHAPE
044520*    WGSXTRCT'S 360-CHECK-GENE-PANEL USES.  THIS LIST CARRIES NO
044530*    INHERITANCE DATA, SO THERE IS NO FOLLOW-ON ZYGOSITY RULE
044540*    ON THIS RUN THE WAY WGSXTRCT'S RULE 7 FOLLOWS ITS RULE 6.
044600 350-CHECK-GENE-LIST.
044700     MOVE "N" TO ROW-REJECTED-SW.
044800     SET GL-IDX TO 1.
044900     SEARCH WS-GENE-LIST-ENTRY
045000         AT END
045100             MOVE "Y" TO ROW-REJECTED-SW
045200         WHEN GL-GENE-SYMBOL IN WS-GENE-LIST-ENTRY(GL-IDX)
045300                      = WGS-GENE-SYMBOL
045400             CONTINUE
045500     END-SEARCH.
045600 350-EXIT.
045700     EXIT.
045800
045900******************************************************************
046000*    TOKENIZES THE CURRENT ROW -- SAME SHARED COLUMN MAP AS       *
046100*    WGSXTRCT.  ONLY READ-DEPTH, VAF, GNOMAD-ALT-FREQ, GENE-      *
046200*    SYMBOL AND ACMG-CLASS ARE EVER CONSULTED ON THIS RUN, BUT    *
046300*    THE SPLIT GOES AS FAR AS THE SHARED WGS-COL-HIGHEST-NEEDED   *
046400*    CONSTANT SINCE BOTH PROGRAMS SHARE THE ONE COLUMN MAP AND    *
046500*    COPYBOOK -- A FUTURE COLUMN ADDED FOR EITHER PROGRAM MUST    *
046600*    NOT SHIFT THE OTHER PROGRAM'S COLUMN NUMBERS.                *
046700******************************************************************
046800 500-SPLIT-ROW-INTO-FIELDS.
046900     MOVE "500-SPLIT-ROW-INTO-FIELDS" TO PARA-NAME.
047000     MOVE WS-CURRENT-ROW-RAW TO WS-TRIM-SCRATCH.
047100     MOVE ZERO TO WS-TRIM-LTH.
047200     CALL "TXTLTH" USING WS-TRIM-SCRATCH, WS-TRIM-LTH.
047300     MOVE WS-TRIM-LTH TO WS-CURRENT-ROW-LTH.
047400
047500     MOVE SPACES TO WGS-VARIANT-FIELDS.
047600     MOVE 1 TO WGS-UNSTRING-PTR.
047700     MOVE 1 TO WGS-COL-SUB.
047800     PERFORM 510-UNSTRING-ONE-COLUMN THRU 510-EXIT
047900         UNTIL WGS-UNSTRING-PTR > WS-CURRENT-ROW-LTH
048000            OR WGS-COL-SUB > WGS-COL-HIGHEST-NEEDED.
048100 500-EXIT.
048200     EXIT.
048300
048400*    ONE PASS UNSTRINGS ONE COLUMN, ADVANCING THE POINTER-FORM
048410*    UNSTRING TO THE NEXT "|" EACH TIME -- THE SAME POINTER-FORM
048420*    PATTERN WGSXTRCT'S 510-UNSTRING-ONE-COLUMN USES, SO THE TWO
048430*    PROGRAMS STAY IN STEP IF THE COLUMN MAP EVER CHANGES.
048500 510-UNSTRING-ONE-COLUMN.
048600     MOVE SPACES TO WGS-COL-SCRATCH.
048700     UNSTRING WS-CURRENT-ROW-RAW DELIMITED BY "|"
048800         INTO WGS-COL-SCRATCH
048900         WITH POINTER WGS-UNSTRING-PTR
049000     END-UNSTRING.
049100*    ONLY THE FIVE COLUMNS THIS RUN CONSULTS ARE NAMED BELOW --
049110*    EVERY OTHER NUMBERED COLUMN FALLS TO WHEN OTHER AND RIDES
049120*    THROUGH UNUSED, THE SAME AS IN WGSXTRCT.
049200     EVALUATE WGS-COL-SUB
049300         WHEN WGS-COL-VAF-TXT
049400             MOVE WGS-COL-SCRATCH TO WGS-VAF-TXT
049500         WHEN WGS-COL-READ-DEPTH
049600             MOVE WGS-COL-SCRATCH TO WGS-READ-DEPTH-TXT
049700         WHEN WGS-COL-GENE-SYMBOL
049800             MOVE WGS-COL-SCRATCH TO WGS-GENE-SYMBOL
049900         WHEN WGS-COL-GNOMAD-ALT-FREQ
050000             MOVE WGS-COL-SCRATCH TO WGS-GNOMAD-ALT-FREQ-TXT
050100         WHEN WGS-COL-ACMG-CLASS
050200             MOVE WGS-COL-SCRATCH TO WGS-ACMG-CLASS-TXT
050300         WHEN OTHER
050400             CONTINUE
050500     END-EVALUATE.
050600     ADD 1 TO WGS-COL-SUB.
050700 510-EXIT.
050800     EXIT.
050900
051000******************************************************************
051100*    END-OF-JOB HOUSEKEEPING -- DISPLAYS THE SAME FOUR RUN        *
051200*    TOTALS AS THE REVIEW BOARD'S DAILY LOG EMAIL EXPECTS TO      *
051300*    SEE, THEN WRITES THE ONE QUALIFYING-COUNT LINE THIS WHOLE    *
051400*    RUN PRODUCES.                                                *
051500******************************************************************
051600 990-CLEANUP.
051700     MOVE "990-CLEANUP" TO PARA-NAME.
051800     DISPLAY "** GENE-LIST ENTRIES LOADED **".
051900     DISPLAY WS-GENE-LIST-COUNT.
052000     DISPLAY "** RECORDS READ **".
052100     DISPLAY RECORDS-READ.
052200     DISPLAY "** RECORDS REJECTED **".
052300     DISPLAY RECORDS-REJECTED.
052400     DISPLAY "** QUALIFYING COUNT **".
052500     DISPLAY QUALIFYING-COUNT.
052600
052700*    ZERO-SUPPRESSED MOVE INTO CL-COUNT, THEN THE WHOLE FIXED-
052710*    LABEL-PLUS-COUNT LINE GOES OUT IN ONE WRITE.
052800     MOVE QUALIFYING-COUNT TO CL-COUNT.
052900     MOVE WS-COUNT-LINE-WORK TO COUNT-REPORT-REC.
053000     WRITE COUNT-REPORT-REC.
053100
053200     CLOSE WGS-INPUT, GENE-LIST-REF, COUNT-REPORT, SYSOUT.
053300     DISPLAY "******** NORMAL END OF JOB WGSCOUNT ********".
053400 990-EXIT.
053500     EXIT.
053600
053700*    ENTERED ONLY BY GO TO FROM 000-HOUSEKEEPING WHEN THE
053710*    REFERENCE FILE OR THE INPUT FILE'S TWO HEADER ROWS ARE
053720*    MISSING -- THERE IS NO OTHER PATH TO THIS PARAGRAPH.
053800 999-ABEND-RTN.
053900     MOVE "ABEND" TO WGSABEND-TAG.
054000     MOVE SPACES TO WGSABEND-POSITION, WGSABEND-READING-ID.
054100     MOVE WS-ABEND-REASON TO WGSABEND-DETAIL.
054200     WRITE SYSOUT-REC FROM WGSABEND-REC.
054300     CLOSE WGS-INPUT, GENE-LIST-REF, COUNT-REPORT, SYSOUT.
054400     DISPLAY "*** ABNORMAL END OF JOB WGSCOUNT ***" UPON CONSOLE.
054500     MOVE 16 TO RETURN-CODE.
054600     GOBACK.
