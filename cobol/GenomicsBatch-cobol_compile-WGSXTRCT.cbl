000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  WGSXTRCT.
000300 AUTHOR. T. W. SOMMERS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/88.
000600 DATE-COMPILED. 03/11/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY WGS VARIANT EXPORT
001300*          AGAINST THE CLINICAL TRIAGE RULES AND PRODUCES A
001400*          CANDIDATE FILE FOR THE DIAGNOSTIC REVIEW BOARD.
001500*
001600*          IT CONTAINS ONE RECORD FOR EVERY VARIANT CALL ON
001700*          EVERY PATIENT READING IN THE EXPORT.
001800*
001900*          THE PROGRAM EDITS EACH RECORD AGAINST SEVEN
002000*          CLINICAL CRITERIA IN A FIXED ORDER, DROPS A RECORD
002100*          AS SOON AS ONE OF THEM FAILS, AND FOR EVERY RECORD
002200*          THAT SURVIVES ALL SEVEN, APPENDS THE OMIM CODES AND
002300*          PHENOTYPE NAME OFF THE GENE PANEL REFERENCE FILE.
002400*
002500******************************************************************
002600
002700           INPUT FILE               -   WGS VARIANT EXPORT
002800
002900           REFERENCE FILE           -   GENE / PHENOTYPE PANEL
003000
003100           OUTPUT FILE PRODUCED     -   CANDIDATE VARIANT FILE
003200
003300           DUMP FILE                -   SYSOUT
003400
003500******************************************************************
003600*    CHANGE LOG
003700*-----------------------------------------------------------------
003800*    DATE      BY   REQUEST     DESCRIPTION
003900*-----------------------------------------------------------------
004000*    03/11/88  TWS  INITIAL WRITE.  SEVEN-RULE TRIAGE PLUS
004100*                   GENE-PANEL ENRICHMENT, REPLACING THE OLD
004200*                   MANUAL CHART-PULL PROCESS.
004300*    07/19/88  TWS  RQ0071      ADDED THE VAF-AMBIGUOUS
004400*                               DIAGNOSTIC LINE -- REVIEW BOARD
004500*                               WANTED TO SEE WHICH ROWS CARRIED
004600*                               MULTIPLE VAF VALUES, NOT JUST
004700*                               HAVE THEM SILENTLY DROPPED.
004800*    02/02/89  RGK  RQ0103      CORRECTED RULE 5 -- A BLANK
004900*                               CLINVAR CLASS WITH AN ACMG CLASS
005000*                               OF "CONFLICTING" WAS BEING
005100*                               REJECTED; SPEC CALLS FOR IT TO
005200*                               BE KEPT ALONGSIDE "PATHOGENIC".
005300*    11/30/90  RGK  RQ0188      RULE 7 ZYGOSITY CHECK ADDED FOR
005400*                               THE "SD" INHERITANCE CODE --
005500*                               GENETICS GROUP TREATS IT THE
005600*                               SAME AS AUTOSOMAL RECESSIVE.
005700*    09/21/98  RGK  Y2K-0027    REVIEWED FOR YEAR-2000 IMPACT --
005800*                               WS-DATE IS DISPLAY-ONLY, NEVER
005900*                               COMPARED OR STORED.  NO CHANGE
006000*                               REQUIRED.  SIGNED OFF.
006100*    04/14/03  PAH  RQ0455      GENE-PANEL TABLE SIZE RAISED
006200*                               FROM 500 TO 2000 ENTRIES -- THE
006300*                               EXPANDED PANEL OUTGREW THE OLD
006400*                               LIMIT AND THE LOAD WAS ABENDING.
006450*    06/09/11  PAH  RQ0611      REVIEW BOARD ASKED WHY WGSCOUNT'S
006460*                               HEADLINE NUMBER NEVER MATCHES
006470*                               RECORDS-KEPT FROM THE SAME DAY'S
006480*                               EXTRACT -- ANSWERED THAT WGSCOUNT
006485*                               RUNS A STRICTER, FIVE-RULE
006490*                               SUBSET AT A DIFFERENT VAF CUTOFF
006495*                               ON PURPOSE; NOT A BUG.  NO CODE
006497*                               CHANGE, NOTED HERE FOR THE NEXT
006499*                               PERSON WHO ASKS.
006500*-----------------------------------------------------------------
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT WGS-INPUT
008100     ASSIGN TO UT-S-WGSIN
008200       ORGANIZATION IS LINE SEQUENTIAL
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS IFCODE.
008500
008600     SELECT WGS-OUTPUT
008700     ASSIGN TO UT-S-WGSOUT
008800       ORGANIZATION IS LINE SEQUENTIAL
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT GENE-PHENOTYPE-REF
009300     ASSIGN TO UT-S-GENEPHN
009400       ORGANIZATION IS LINE SEQUENTIAL
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS GFCODE.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 130 CHARACTERS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC                   PIC X(130).
010500
010600******* THE FEED -- ONE PIPE-DELIMITED LINE PER WORKSHEET ROW.
010700******* ROWS 0 AND 1 ARE THE TWO HEADER ROWS, HELD ASIDE
010800******* UNFILTERED.  ROW 2 ONWARD IS VARIANT-CALL DATA.
010900 FD  WGS-INPUT
011000     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS WGS-INPUT-REC.
011300 01  WGS-INPUT-REC                PIC X(4000).
011400
011500******* THE CANDIDATE FILE -- SAME LAYOUT AS WGS-INPUT, PLUS
011600******* TWO APPENDED COLUMNS (OMIM CODES, PHENOTYPE) ON EVERY
011700******* ROW FROM ROW 1 ON.
011800 FD  WGS-OUTPUT
011900     LABEL RECORDS ARE STANDARD
012100     DATA RECORD IS WGS-OUTPUT-REC.
012200 01  WGS-OUTPUT-REC               PIC X(4000).
012300
012400******* GENE-PANEL REFERENCE FEED -- COMMA-DELIMITED, READ
012500******* COMPLETE INTO WS-GENE-PHEN-TABLE AT THE TOP OF THE RUN.
012600******* NO KEY-INDEXED ACCESS TO THIS FILE IN THIS SHOP.
012700 FD  GENE-PHENOTYPE-REF
012800     LABEL RECORDS ARE STANDARD
013000     DATA RECORD IS GENE-PHEN-REF-REC.
013100 01  GENE-PHEN-REF-REC            PIC X(200).
013200
013300 WORKING-STORAGE SECTION.
013400
013500 01  FILE-STATUS-CODES.
013600     05  IFCODE                   PIC X(02).
013700         88  CODE-READ                VALUE SPACES.
013800         88  NO-MORE-DATA             VALUE "10".
013900     05  OFCODE                   PIC X(02).
014000         88  CODE-WRITE               VALUE SPACES.
014100     05  GFCODE                   PIC X(02).
014200         88  GENEPHEN-READ            VALUE SPACES.
014300         88  NO-MORE-GENEPHEN         VALUE "10".
014310     05  FILLER                   PIC X(02).
014400
014410******************************************************************
014420*    RUN-DATE, FOR THE JOB-START/JOB-END BANNER ONLY -- NOT      *
014430*    COMPARED OR STORED ANYWHERE, SEE THE Y2K REVIEW ABOVE.      *
014440*    HELD AT THE 77 LEVEL LIKE ANY OTHER STANDALONE SCALAR IN    *
014445*    THIS SHOP -- SEE THE JOB-START DISPLAY BELOW FOR HOW THE    *
014447*    YY/MM/DD PIECES ARE PULLED OUT BY REFERENCE MODIFICATION    *
014448*    RATHER THAN A REDEFINES BREAKDOWN GROUP.                   *
014449******************************************************************
014450 77  WS-RUN-DATE              PIC 9(06).
014520
014525*    WGSCOL CARRIES THE WORKSHEET-ROW COLUMN LAYOUT AND THE
014526*    1-ORIGIN COLUMN-POSITION CONSTANTS; WGSABEND CARRIES THE
014527*    SYSOUT DIAGNOSTIC LINE LAYOUT SHARED WITH WGSCOUNT.
014530     COPY WGSCOL.
014600     COPY WGSABEND.
014700
014800******************************************************************
014900*    GENE / PHENOTYPE PANEL, IN MEMORY.  SEQUENTIALLY SEARCHED  *
015000*    -- SEE 360-CHECK-GENE-PANEL.  2000 ENTRIES COVERS THE      *
015100*    FULL PANEL WITH HEADROOM; SEE THE 04/14/03 CHANGE ABOVE.   *
015200******************************************************************
015300 01  WS-GENE-PHEN-TABLE.
015400     05  WS-GENE-PHEN-ENTRY       OCCURS 2000 TIMES
015500                                  INDEXED BY GP-IDX.
015600         COPY GENEPHEN.
015650*    COUNT OF ENTRIES ACTUALLY LOADED -- SET ONCE, AT THE END OF
015660*    THE PRIMING LOOP IN 000-HOUSEKEEPING, AND ONLY DISPLAYED AT
015670*    990-CLEANUP.  NEVER USED AS A SEARCH BOUND -- SEARCH STOPS
015680*    ON THE GENEPHEN-READ EOF SWITCH, NOT ON A COUNT.
015700 01  WS-GENE-PHEN-COUNT           PIC 9(04) COMP.
015750*    THE WINNING SUBSCRIPT FROM RULE 6 -- RULE 7 AND 700-WRITE-
015760*    KEPT-ROW BOTH READ THIS TO GET BACK TO THE SAME TABLE ENTRY
015770*    WITHOUT SEARCHING AGAIN.
015800 01  WS-GENE-PHEN-FOUND-SUB       PIC 9(04) COMP.
015900
015950*    END-OF-FILE SWITCHES FOR THE TWO FILES READ AHEAD-OF-USE
015960*    (GENE-PHENOTYPE-REF AT LOAD TIME, WGS-INPUT ON EVERY PASS
015970*    OF 100-MAINLINE), PLUS THE PER-ROW REJECTED FLAG THE SEVEN
015980*    TRIAGE RULES ALL SHARE.  STANDALONE 77-LEVEL SWITCHES, THE
015990*    WAY THIS SHOP HAS ALWAYS KEPT THEM, RATHER THAN A GROUP.
016000 77  MORE-GENEPHEN-SW         PIC X(01) VALUE "Y".
016100     88  NO-MORE-GENEPHEN-RECS    VALUE "N".
016200 77  MORE-DATA-SW             PIC X(01) VALUE "Y".
016300     88  NO-MORE-INPUT-DATA       VALUE "N".
016400 77  ROW-REJECTED-SW          PIC X(01).
016500     88  ROW-IS-REJECTED          VALUE "Y".
016700
016750*    ROWS 0 AND 1 OF THE FEED ARE THE TWO HEADER ROWS -- HELD
016760*    ASIDE HERE UNTOUCHED WHILE THE PRIMING READS IN 000-
016770*    HOUSEKEEPING GET THE FIRST REAL DATA ROW INTO THE PIPELINE.
016800 01  HEADER-ROW-HOLD-AREA.
016900     05  HDR-ROW-0                PIC X(4000).
017000     05  HDR-ROW-1                PIC X(4000).
017100     05  HDR-ROW-1-LTH            PIC 9(04) COMP.
017150     05  FILLER                   PIC X(02).
017200
017250*    THE ROW CURRENTLY IN THE PIPELINE -- READ AHEAD AT THE END
017260*    OF 000-HOUSEKEEPING AND AT THE END OF EVERY PASS OF 100-
017270*    MAINLINE, SO THE UNTIL TEST ON NO-MORE-INPUT-DATA SEES THE
017280*    RESULT OF THE NEXT READ BEFORE THE LOOP DECIDES TO GO AGAIN.
017300 01  WS-CURRENT-ROW.
017400     05  WS-CURRENT-ROW-RAW       PIC X(4000).
017450*    FIRST-80-BYTE ALTERNATE VIEW -- USED TO ECHO THE LEAD OF A
017460*    REJECTED ROW TO SYSOUT WHEN THE REVIEW BOARD ASKS "WHICH
017470*    ROW WAS THAT" DURING A SPOT CHECK OF THE DAILY RUN.
017480     05  WS-CURRENT-ROW-LEAD REDEFINES WS-CURRENT-ROW-RAW
017490                              PIC X(4000).
017500     05  WS-CURRENT-ROW-LTH       PIC 9(04) COMP.
017550     05  FILLER                   PIC X(02).
017600
017650*    JOB-TOTAL COUNTERS, DISPLAYED AT 990-CLEANUP.  RECORDS-READ
017660*    COUNTS BOTH HEADER ROWS AND DATA ROWS; RECORDS-KEPT PLUS
017670*    RECORDS-REJECTED SHOULD ALWAYS SUM TO RECORDS-READ MINUS 2.
017700 01  COUNTERS-AND-ACCUMULATORS.
017800     05  RECORDS-READ             PIC S9(09) COMP.
017900     05  RECORDS-KEPT             PIC S9(09) COMP.
018000     05  RECORDS-REJECTED         PIC S9(09) COMP.
018100     05  VAF-DIAGNOSTICS-LOGGED   PIC S9(09) COMP.
018150     05  FILLER                   PIC X(01).
018200
018250*    ONE SHARED SET OF RETURN AREAS FOR EVERY CALL TO VAFSCRUB --
018260*    RULES 1, 2, 4 AND 7 ALL CALL IT AND ALL USE THESE SAME
018270*    FIELDS, SO THE CALLER MUST CONSUME THE RESULT BEFORE THE
018280*    NEXT CALL OVERWRITES IT.
018300 01  WS-SCRUB-RESULTS.
018400     05  WS-SCRUB-TEXT-IN         PIC X(18).
018500     05  WS-SCRUB-AMBIGUOUS-SW    PIC X(01).
018600         88  WS-SCRUB-IS-AMBIGUOUS    VALUE "Y".
018700     05  WS-SCRUB-VALID-SW        PIC X(01).
018800         88  WS-SCRUB-IS-VALID        VALUE "Y".
018900     05  WS-SCRUB-NUMERIC-OUT     PIC S9(09)V9(09) COMP-3.
018950*    INTEGER-ONLY ALTERNATE VIEW OF THE SAME PACKED FIELD --
018960*    USED ONLY WHEN A PROGRAMMER TEMPORARILY DISPLAYS THE RAW
018970*    PACKED VALUE WHILE CHASING A TRIAGE-RULE DISCREPANCY.
018980     05  WS-SCRUB-INTEGER-VIEW REDEFINES WS-SCRUB-NUMERIC-OUT
018990                              PIC S9(18) COMP-3.
019000     05  FILLER                   PIC X(01).
019100
019105*    RULE 1'S OWN COPY OF THE SCRUBBED VALUE -- MOVED OUT OF
019107*    WS-SCRUB-NUMERIC-OUT IMMEDIATELY AFTER THE CALL SO A LATER
019108*    CALL TO VAFSCRUB FOR A DIFFERENT COLUMN CANNOT CLOBBER IT
019109*    BEFORE THE DEPTH TEST RUNS.
019110 01  WS-READ-DEPTH-NUM            PIC S9(09)V9(09) COMP-3.
019200
019250*    SCRATCH BUFFER FOR WHATEVER TXTLTH IS MEASURING AT THE
019260*    MOMENT -- THE CURRENT ROW, A HEADER ROW, OR THE WORKING
019270*    COPY OF WS-CURRENT-ROW-RAW USED WHEN STRINGING THE OUTPUT.
019300 01  WS-TRIM-SCRATCH              PIC X(4000).
019400 01  WS-TRIM-LTH                  PIC S9(04) COMP.
019500
019550*    SCRATCH BUFFER FOR WHATEVER LOWRCASE IS FOLDING AT THE
019560*    MOMENT -- SEQUENCE ONTOLOGY, CLINVAR CLASS, ACMG CLASS OR
019570*    THE CLINVAR SUBMISSIONS TEXT, ONE AT A TIME.
019600 01  WS-LOWER-SCRATCH             PIC X(128).
019700
019750*    THE TWO NUMERIC CUTOFFS RULES 2 AND 4 TEST AGAINST.  HELD
019760*    AS VARIABLES RATHER THAN LITERALS IN THE IF STATEMENTS SO A
019770*    FUTURE THRESHOLD CHANGE IS A ONE-LINE VALUE CLAUSE EDIT.
019800 01  WS-THRESHOLDS.
019900     05  WS-VAF-THRESHOLD         PIC S9(09)V9(09) COMP-3
020000                                  VALUE 0.25.
020100     05  WS-GNOMAD-THRESHOLD      PIC S9(09)V9(09) COMP-3
020200                                  VALUE 0.05.
020250     05  FILLER                   PIC X(01).
020300
020350*    SHARED TALLY FIELD FOR EVERY INSPECT ... TALLYING KEYWORD
020360*    SCAN IN RULES 3 AND 5.  RESET TO ZERO BEFORE EACH SCAN.
020400 01  WS-KEYWORD-TALLY             PIC 9(03) COMP.
020500
020550*    NAME OF THE PARAGRAPH CURRENTLY RUNNING -- SET AT THE TOP
020560*    OF EVERY MAJOR PARAGRAPH SO AN ABEND DUMP OR A SPOT-CHECK
020570*    DISPLAY ALWAYS SHOWS WHERE THE JOB WAS WHEN IT WAS LOOKED
020580*    AT, WITHOUT NEEDING A DEBUGGER ATTACHED.
020600 01  WS-TRACE.
020700     05  PARA-NAME                PIC X(20).
020750     05  FILLER                   PIC X(01).
020800
020850*    SET BY WHICHEVER PARAGRAPH GOES TO 999-ABEND-RTN; CARRIED
020860*    THROUGH TO THE SYSOUT DIAGNOSTIC LINE'S DETAIL FIELD.
020900 01  WS-ABEND-REASON              PIC X(53).
020910*    WHOLE-FIELD SPOT-CHECK VIEW -- SEE THE SHOP HABIT NOTED
020920*    ELSEWHERE IN THIS PROGRAM'S REDEFINES.
020930 01  WS-ABEND-REASON-X REDEFINES WS-ABEND-REASON
020940                           PIC X(53).
021000
021050******************************************************************
021060*    MAINLINE -- PRIME EVERYTHING IN 000-HOUSEKEEPING, THEN ONE  *
021070*    PASS OF 100-MAINLINE PER DATA ROW UNTIL THE FEED RUNS DRY,  *
021080*    THEN TOTAL UP AND CLOSE OUT IN 990-CLEANUP.                 *
021090******************************************************************
021100 PROCEDURE DIVISION.
021200
021300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021400     PERFORM 100-MAINLINE THRU 100-EXIT
021500             UNTIL NO-MORE-INPUT-DATA.
021600     PERFORM 990-CLEANUP THRU 990-EXIT.
021700     MOVE ZERO TO RETURN-CODE.
021800     GOBACK.
021900
021950******************************************************************
021960*    OPENS EVERYTHING, LOADS THE GENE-PHENOTYPE PANEL COMPLETE   *
021970*    INTO MEMORY, WRITES THE TWO HEADER ROWS TO THE CANDIDATE    *
021980*    FILE, AND PRIMES THE READ-AHEAD FOR 100-MAINLINE'S FIRST    *
021990*    PASS.  AN EMPTY REFERENCE FILE OR AN INPUT FILE MISSING     *
021995*    EITHER HEADER ROW IS TREATED AS A SETUP FAILURE, NOT A      *
021998*    NORMAL EMPTY-RUN CONDITION, AND SENDS THE JOB TO ABEND.     *
021999******************************************************************
022000 000-HOUSEKEEPING.
022100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022150     ACCEPT WS-RUN-DATE FROM DATE.
022200     DISPLAY "******** BEGIN JOB WGSXTRCT ******** "
022210         WS-RUN-DATE(1:2) "/" WS-RUN-DATE(3:2)
022220         "/" WS-RUN-DATE(5:2).
022300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022400     OPEN INPUT WGS-INPUT, GENE-PHENOTYPE-REF.
022500     OPEN OUTPUT WGS-OUTPUT, SYSOUT.
022600
022650*    PRIMING READ FOR THE GENE-PHENOTYPE PANEL -- THE VARYING
022660*    LOOP BELOW STORES THIS RECORD ON ITS FIRST PASS, THEN READS
022670*    AHEAD FOR EVERY PASS AFTER THAT.
022700     READ GENE-PHENOTYPE-REF
022800         AT END
022900         MOVE "N" TO MORE-GENEPHEN-SW
023000     END-READ.
023050*    AN EMPTY REFERENCE FILE MEANS THE GENE/PHENOTYPE PANEL WAS
023060*    NOT REFRESHED BEFORE THIS RUN -- THAT IS A SETUP FAILURE ON
023070*    THE OPERATIONS SIDE, NOT A CONDITION THE JOB CAN RUN AROUND.
023100     IF NO-MORE-GENEPHEN-RECS
023200         MOVE ZERO TO WS-GENE-PHEN-COUNT
023300         MOVE "*** EMPTY GENE-PHENOTYPE-REF FILE" TO
023400             WS-ABEND-REASON
023500         GO TO 999-ABEND-RTN
023600     END-IF.
023700     PERFORM 050-LOAD-GENEPHEN-TABLE THRU 050-EXIT
023800             VARYING GP-IDX FROM 1 BY 1
023900             UNTIL NO-MORE-GENEPHEN-RECS.
024000*    GP-IDX OVERSHOOTS BY ONE ON THE FINAL PASS (THE PASS WHOSE
024010*    READ-AHEAD HIT END-OF-FILE STORED NOTHING NEW) -- BACK IT
024020*    UP ONE BEFORE TAKING IT AS THE LOADED ENTRY COUNT.
024100     SET GP-IDX DOWN BY 1.
024200     SET WS-GENE-PHEN-COUNT TO GP-IDX.
024300     READ WGS-INPUT
024400         AT END
024500         MOVE "N" TO MORE-DATA-SW
024600         MOVE "*** EMPTY INPUT FILE -- NO HEADER ROW 0" TO
024700             WS-ABEND-REASON
024800         GO TO 999-ABEND-RTN
024900     END-READ.
024910*    ROW 0 IS HELD ASIDE UNCHANGED -- IT CARRIES NO COLUMNS THIS
024920*    RUN ADDS TO, SO 200-WRITE-HEADERS WRITES IT BACK VERBATIM.
025000     MOVE WGS-INPUT-REC TO HDR-ROW-0.
025100     ADD 1 TO RECORDS-READ.
025200
025250*    A SECOND EMPTY-FILE TEST, SEPARATE FROM THE ONE ABOVE -- THE
025260*    FEED IS TREATED AS MALFORMED IF IT HAS ONE HEADER ROW BUT
025270*    NOT THE OTHER, NOT JUST IF IT HAS NEITHER.
025300     READ WGS-INPUT
025400         AT END
025500         MOVE "N" TO MORE-DATA-SW
025600         MOVE "*** EMPTY INPUT FILE -- NO HEADER ROW 1" TO
025700             WS-ABEND-REASON
025800         GO TO 999-ABEND-RTN
025900     END-READ.
026000     MOVE WGS-INPUT-REC TO HDR-ROW-1.
026100     ADD 1 TO RECORDS-READ.
026150*    ROW 1 NEEDS ITS REAL LENGTH SO 200-WRITE-HEADERS KNOWS
026160*    WHERE TO STRING THE TWO NEW COLUMN HEADINGS ON.
026200*
026300     MOVE HDR-ROW-1 TO WS-TRIM-SCRATCH.
026400     MOVE ZERO TO WS-TRIM-LTH.
026500     CALL "TXTLTH" USING WS-TRIM-SCRATCH, WS-TRIM-LTH.
026600     MOVE WS-TRIM-LTH TO HDR-ROW-1-LTH.
026700
026800     PERFORM 200-WRITE-HEADERS THRU 200-EXIT.
026900
026950*    PRIME THE READ-AHEAD FOR 100-MAINLINE'S FIRST PASS -- THE
026960*    FIRST REAL DATA ROW, ROW 2 OF THE FEED.
027000     READ WGS-INPUT INTO WS-CURRENT-ROW-RAW
027100         AT END
027200         MOVE "N" TO MORE-DATA-SW
027300     END-READ.
027400     IF NOT NO-MORE-INPUT-DATA
027500         ADD 1 TO RECORDS-READ
027600     END-IF.
027700 000-EXIT.
027800     EXIT.
027900
028000******************************************************************
028100*    LOADS ONE GENE-PHENOTYPE ENTRY PER PASS.  THE PRIMING      *
028200*    READ IS DONE IN 000-HOUSEKEEPING, SO EACH PASS HERE        *
028300*    STORES THE RECORD THAT WAS ALREADY READ, THEN READS THE    *
028400*    NEXT ONE AHEAD FOR THE FOLLOWING PASS.                     *
028500******************************************************************
028600 050-LOAD-GENEPHEN-TABLE.
028700     MOVE "050-LOAD-GENEPHEN-TABLE" TO PARA-NAME.
028750*    FOUR COMMA-DELIMITED FIELDS PER REFERENCE RECORD -- GENE
028760*    SYMBOL, INHERITANCE CODE, OMIM CODES, PHENOTYPE NAME, IN
028770*    THAT FIXED ORDER.  SEE GENEPHEN FOR THE FIELD WIDTHS.
028800     UNSTRING GENE-PHEN-REF-REC DELIMITED BY ","
028900         INTO GP-GENE-SYMBOL IN WS-GENE-PHEN-ENTRY(GP-IDX),
029000              GP-INHERIT-CODE IN WS-GENE-PHEN-ENTRY(GP-IDX),
029100              GP-MIM-CODES IN WS-GENE-PHEN-ENTRY(GP-IDX),
029200              GP-PHENOTYPE-NAME IN WS-GENE-PHEN-ENTRY(GP-IDX)
029300     END-UNSTRING.
029400     READ GENE-PHENOTYPE-REF
029500         AT END
029600         MOVE "N" TO MORE-GENEPHEN-SW
029700     END-READ.
029800 050-EXIT.
029900     EXIT.
030000
030050******************************************************************
030060*    ONE PASS PER DATA ROW -- TOKENIZE IT, RUN IT THROUGH THE    *
030070*    SEVEN-RULE CASCADE, FILE IT AS KEPT OR REJECTED, THEN READ  *
030080*    AHEAD FOR THE NEXT PASS.  BATCH FLOW STEPS 2 THROUGH 7.     *
030090******************************************************************
030100 100-MAINLINE.
030200     MOVE "100-MAINLINE" TO PARA-NAME.
030300     MOVE "N" TO ROW-REJECTED-SW.
030400     PERFORM 500-SPLIT-ROW-INTO-FIELDS THRU 500-EXIT.
030500     PERFORM 300-APPLY-TRIAGE-RULES THRU 300-EXIT.
030600     IF ROW-IS-REJECTED
030700         ADD 1 TO RECORDS-REJECTED
030800     ELSE
030900         ADD 1 TO RECORDS-KEPT
031000         PERFORM 700-WRITE-KEPT-ROW THRU 700-EXIT
031100     END-IF.
031150*    READ AHEAD FOR THE NEXT PASS -- SEE THE COMMENT ON
031160*    WS-CURRENT-ROW ABOVE FOR WHY THE READ HAPPENS HERE AND NOT
031170*    AT THE TOP OF THIS PARAGRAPH.
031200     READ WGS-INPUT INTO WS-CURRENT-ROW-RAW
031300         AT END
031400         MOVE "N" TO MORE-DATA-SW
031500     END-READ.
031600     IF NOT NO-MORE-INPUT-DATA
031700         ADD 1 TO RECORDS-READ
031800     END-IF.
031900 100-EXIT.
032000     EXIT.
032100
032200******************************************************************
032300*    WRITES THE TWO HEADER ROWS VERBATIM, APPENDING THE TWO     *
032400*    "ADDITIONAL INFORMATION" HEADER CELLS TO ROW 1 ONLY.       *
032500*    BATCH FLOW STEPS 4 AND 5.                                  *
032600******************************************************************
032700 200-WRITE-HEADERS.
032800     MOVE "200-WRITE-HEADERS" TO PARA-NAME.
032850*    ROW 0 CARRIES NO NEW COLUMNS -- IT RIDES THROUGH UNCHANGED.
032900     MOVE HDR-ROW-0 TO WGS-OUTPUT-REC.
033000     WRITE WGS-OUTPUT-REC.
033100
033150*    ROW 1 GETS THE TWO NEW COLUMN HEADINGS STRUNG ON AFTER ITS
033160*    REAL (TRIMMED) LENGTH -- THE SAME PATTERN 700-WRITE-KEPT-
033170*    ROW USES FOR EVERY DATA ROW BELOW.
033200     MOVE SPACES TO WGS-OUTPUT-REC.
033300     STRING HDR-ROW-1(1:HDR-ROW-1-LTH) DELIMITED BY SIZE
033400            "|OMIM Codes|Phenotype" DELIMITED BY SIZE
033500         INTO WGS-OUTPUT-REC.
033600     WRITE WGS-OUTPUT-REC.
033700 200-EXIT.
033800     EXIT.
033900
034000******************************************************************
034100*    SEVEN-RULE TRIAGE, SHORT-CIRCUITED -- THE FIRST RULE TO    *
034200*    FAIL REJECTS THE ROW AND NO LATER RULE RUNS.               *
034300******************************************************************
034310*    QUICK-REFERENCE FOR THE REVIEW BOARD'S BENEFIT -- THE SEVEN
034320*    RULES, IN THE ORDER THEY ARE APPLIED BELOW, ARE:
034330*
034340*      1.  READ DEPTH          > 20
034350*      2.  VARIANT ALLELE FREQ > WS-VAF-THRESHOLD (0.25)
034355*                              AND NOT COMMA-AMBIGUOUS
034360*      3.  SEQUENCE ONTOLOGY   CONTAINS A RECOGNIZED CONSEQUENCE
034365*                              KEYWORD (FRAMESHIFT, MISSENSE, ETC)
034370*      4.  GNOMAD POP FREQ     < WS-GNOMAD-THRESHOLD (0.05)
034375*      5.  CLINVAR / ACMG      SIX-BRANCH CASCADE, SEE 350 BELOW
034380*      6.  GENE PANEL          GENE SYMBOL IS ON THE PANEL
034385*      7.  ZYGOSITY            GNOMAD HOM/HEM COUNT VS.
034390*                              INHERITANCE-MODE THRESHOLD
034395*
034398*    A ROW MUST PASS ALL SEVEN TO REACH 700-WRITE-KEPT-ROW.
034400******************************************************************
034410*    BATCH FLOW STEP 3 -- RUN THE SEVEN TRIAGE RULES IN ORDER,   *
034420*    ONE CALLED PARAGRAPH PER RULE, DROPPING OUT AT THE FIRST   *
034430*    RULE A RECORD FAILS SO THAT LATER RULES NEVER HAVE TO      *
034440*    LOOK AT A ROW THAT IS ALREADY REJECTED.  A ROW THAT FALLS  *
034450*    THROUGH ALL SEVEN PERFORMS BELOW IS A KEEPER.              *
034460******************************************************************
034470 300-APPLY-TRIAGE-RULES.
034480     MOVE "300-APPLY-TRIAGE-RULES" TO PARA-NAME.
034490*
034500*    RULE 1 FIRST -- IT IS THE CHEAPEST TEST (ONE SCRUB CALL, NO
034510*    KEYWORD SCAN, NO TABLE SEARCH) SO A LOW-READ-DEPTH ROW IS
034520*    WEEDED OUT BEFORE ANY OF THE MORE EXPENSIVE RULES RUN.
034530     PERFORM 310-CHECK-READ-DEPTH THRU 310-EXIT.
034540     IF ROW-IS-REJECTED
034550         GO TO 300-EXIT
034560     END-IF.
034570*
034580*    RULE 2 -- VARIANT ALLELE FREQUENCY.
034590     PERFORM 320-CHECK-VAF THRU 320-EXIT.
034600     IF ROW-IS-REJECTED
034610         GO TO 300-EXIT
034620     END-IF.
034630*
034640*    RULE 3 -- SEQUENCE ONTOLOGY / CONSEQUENCE KEYWORD MATCH.
034650     PERFORM 330-CHECK-SEQ-ONTOLOGY THRU 330-EXIT.
034660     IF ROW-IS-REJECTED
034670         GO TO 300-EXIT
034680     END-IF.
034690*
034700*    RULE 4 -- GNOMAD POPULATION ALLELE FREQUENCY.
034710     PERFORM 340-CHECK-GNOMAD-FREQ THRU 340-EXIT.
034720     IF ROW-IS-REJECTED
034730         GO TO 300-EXIT
034740     END-IF.
034750*
034760*    RULE 5 -- THE CLINVAR/ACMG CASCADE.  SEE 350-CHECK-CLINVAR-
034770*    ACMG BELOW FOR WHY THIS ONE PARAGRAPH CARRIES SIX SEPARATE
034780*    BRANCHES INSTEAD OF ONE SIMPLE TEST.
034790     PERFORM 350-CHECK-CLINVAR-ACMG THRU 350-EXIT.
034800     IF ROW-IS-REJECTED
034810         GO TO 300-EXIT
034820     END-IF.
034830*
034840*    RULE 6 -- GENE PANEL MEMBERSHIP.  MUST RUN BEFORE RULE 7,
034850*    WHICH DEPENDS ON THE PANEL SUBSCRIPT RULE 6 LEAVES BEHIND.
034860     PERFORM 360-CHECK-GENE-PANEL THRU 360-EXIT.
034870     IF ROW-IS-REJECTED
034880         GO TO 300-EXIT
034890     END-IF.
034900*
034910*    RULE 7 -- ZYGOSITY VS. INHERITANCE MODE.  LAST RULE IN THE
034920*    CASCADE; WHATEVER ROW-REJECTED-SW READS WHEN THIS RETURNS
034930*    IS 300-APPLY-TRIAGE-RULES' FINAL ANSWER.
034940     PERFORM 370-CHECK-ZYGOSITY THRU 370-EXIT.
034950 300-EXIT.
034960     EXIT.
034970
034980******************************************************************
034990*    RULE 1 -- SUFFICIENT READ DEPTH.  THE FEED GIVES US THE     *
035000*    DEPTH AS TEXT, SO IT GOES THROUGH VAFSCRUB LIKE EVERY       *
035010*    OTHER NUMERIC-TEXT COLUMN.  KEEP ONLY IF THE PARSED VALUE   *
035020*    IS STRICTLY GREATER THAN 20 -- A DEPTH OF EXACTLY 20 FAILS. *
035030******************************************************************
035040 310-CHECK-READ-DEPTH.
035050     MOVE SPACES TO WS-SCRUB-TEXT-IN.
035060     MOVE WGS-READ-DEPTH-TXT TO WS-SCRUB-TEXT-IN.
035070     CALL "VAFSCRUB" USING WS-SCRUB-TEXT-IN, WS-SCRUB-AMBIGUOUS-SW,
035080         WS-SCRUB-VALID-SW, WS-SCRUB-NUMERIC-OUT.
035090     MOVE WS-SCRUB-NUMERIC-OUT TO WS-READ-DEPTH-NUM.
035100*    A BLANK OR UNPARSEABLE DEPTH IS TREATED AS A FAILURE, NOT AS
035110*    ZERO -- THE SPEC IS SILENT ON WHAT A MISSING DEPTH MEANS SO
035120*    THE SAFE READING IS "UNKNOWN DEPTH DOES NOT QUALIFY."
035130     IF (NOT WS-SCRUB-IS-VALID) OR WS-READ-DEPTH-NUM NOT > 20
035140         MOVE "Y" TO ROW-REJECTED-SW
035150     END-IF.
035160 310-EXIT.
035170     EXIT.
035180
035190******************************************************************
035200*    RULE 2 -- VARIANT ALLELE FREQUENCY.  A COMMA-BEARING VALUE  *
035210*    MEANS THE WORKSHEET CELL CARRIED MORE THAN ONE NUMBER --    *
035220*    VAFSCRUB REFUSES TO GUESS WHICH ONE IS RIGHT, SO THE ROW IS *
035230*    LOGGED TO THE DIAGNOSTIC FILE (SEE 900-WRITE-VAF-DIAGNOSTIC) *
035240*    AND REJECTED OUTRIGHT.  OTHERWISE KEEP ONLY IF THE PARSED   *
035250*    VALUE IS STRICTLY GREATER THAN THE VAF THRESHOLD.           *
035260******************************************************************
035270 320-CHECK-VAF.
035280     MOVE SPACES TO WS-SCRUB-TEXT-IN.
035290     MOVE WGS-VAF-TXT TO WS-SCRUB-TEXT-IN.
035300     CALL "VAFSCRUB" USING WS-SCRUB-TEXT-IN, WS-SCRUB-AMBIGUOUS-SW,
035310         WS-SCRUB-VALID-SW, WS-SCRUB-NUMERIC-OUT.
035320*    THE AMBIGUOUS BRANCH EXITS EARLY -- THERE IS NO PARSED VALUE
035330*    TO TEST AGAINST THE THRESHOLD, SO THE THRESHOLD TEST BELOW
035340*    NEVER RUNS FOR A MULTI-VALUE CELL.
035350     IF WS-SCRUB-IS-AMBIGUOUS
035360         PERFORM 900-WRITE-VAF-DIAGNOSTIC THRU 900-EXIT
035370         MOVE "Y" TO ROW-REJECTED-SW
035380         GO TO 320-EXIT
035390     END-IF.
035400     IF (NOT WS-SCRUB-IS-VALID)
035410             OR WS-SCRUB-NUMERIC-OUT NOT > WS-VAF-THRESHOLD
035420         MOVE "Y" TO ROW-REJECTED-SW
035430     END-IF.
035440 320-EXIT.
035450     EXIT.
035460
035470******************************************************************
035480*    RULE 3 -- SEQUENCE ONTOLOGY / CONSEQUENCE MATCH.  THE FEED  *
035490*    MIXES UPPER AND LOWER CASE FREELY IN THIS COLUMN SO THE     *
035500*    TEXT IS FOLDED TO LOWER CASE FIRST (CALLING LOWRCASE ON A   *
035510*    SCRATCH COPY -- THE COLUMN ITSELF IS NEVER ALTERED) AND     *
035520*    THEN TALLIED AGAINST THE FIVE CONSEQUENCE KEYWORDS.  ONE    *
035530*    HIT ANYWHERE IN THE TEXT IS ENOUGH TO KEEP THE ROW.         *
035540******************************************************************
035550 330-CHECK-SEQ-ONTOLOGY.
035560     MOVE SPACES TO WS-LOWER-SCRATCH.
035570     MOVE WGS-SEQ-ONTOLOGY-TXT TO WS-LOWER-SCRATCH.
035580     CALL "LOWRCASE" USING WS-LOWER-SCRATCH.
035590*
035600     MOVE ZERO TO WS-KEYWORD-TALLY.
035610     INSPECT WS-LOWER-SCRATCH TALLYING WS-KEYWORD-TALLY
035620         FOR ALL "frameshift" ALL "missense"
035630             ALL "disruptive_inframe" ALL "splice" ALL "stop".
035640     IF WS-KEYWORD-TALLY = ZERO
035650         MOVE "Y" TO ROW-REJECTED-SW
035660     END-IF.
035670 330-EXIT.
035680     EXIT.
035690
035700******************************************************************
035710*    RULE 4 -- GNOMAD POPULATION ALLELE FREQUENCY.  A HIGH       *
035720*    POPULATION FREQUENCY MEANS THE VARIANT IS COMMON ENOUGH IN  *
035730*    THE GENERAL POPULATION THAT IT IS UNLIKELY TO EXPLAIN A     *
035740*    RARE CLINICAL PRESENTATION, SO KEEP ONLY IF THE PARSED      *
035750*    VALUE IS STRICTLY LESS THAN THE GNOMAD THRESHOLD.           *
035760******************************************************************
035770 340-CHECK-GNOMAD-FREQ.
035780     MOVE SPACES TO WS-SCRUB-TEXT-IN.
035790     MOVE WGS-GNOMAD-ALT-FREQ-TXT TO WS-SCRUB-TEXT-IN.
035800     CALL "VAFSCRUB" USING WS-SCRUB-TEXT-IN, WS-SCRUB-AMBIGUOUS-SW,
035810         WS-SCRUB-VALID-SW, WS-SCRUB-NUMERIC-OUT.
035820     IF (NOT WS-SCRUB-IS-VALID)
035830             OR WS-SCRUB-NUMERIC-OUT NOT < WS-GNOMAD-THRESHOLD
035840         MOVE "Y" TO ROW-REJECTED-SW
035850     END-IF.
035860 340-EXIT.
035870     EXIT.
035880
035890******************************************************************
035900*    RULE 5 -- CLINVAR / ACMG CLASSIFICATION CASCADE.  EVALUATED *
035910*    IN THE EXACT ORDER OF THE SPECIFICATION -- DO NOT REORDER   *
035920*    THESE TESTS, THE LATER BRANCHES ASSUME THE EARLIER ONES     *
035930*    HAVE ALREADY RULED OUT "VUS" AND "BLANK CLINVAR".           *
035940*                                                                *
035950*    BOTH TEXT COLUMNS ARE FOLDED TO LOWER CASE AND THE FOLDED   *
035960*    COPY IS LEFT IN WGS-CLINVAR-CLASS-TXT/WGS-ACMG-CLASS-TXT SO  *
035970*    EVERY BRANCH BELOW CAN KEYWORD-SCAN WITHOUT FOLDING AGAIN.   *
035980******************************************************************
035990 350-CHECK-CLINVAR-ACMG.
036000     MOVE SPACES TO WS-LOWER-SCRATCH.
036010     MOVE WGS-CLINVAR-CLASS-TXT TO WS-LOWER-SCRATCH.
036020     CALL "LOWRCASE" USING WS-LOWER-SCRATCH.
036030     MOVE WS-LOWER-SCRATCH(1:64) TO WS-CLINVAR-CLASS-TXT.
036040*
036050     MOVE SPACES TO WS-LOWER-SCRATCH.
036060     MOVE WGS-ACMG-CLASS-TXT TO WS-LOWER-SCRATCH.
036070     CALL "LOWRCASE" USING WS-LOWER-SCRATCH.
036080     MOVE WS-LOWER-SCRATCH(1:64) TO WS-ACMG-CLASS-TXT.
036090*
036100     MOVE "N" TO ROW-REJECTED-SW.
036110*
036120*    BRANCH A -- A CLINVAR CLASS OF "VUS" OR "UNCERTAIN" IS
036130*    REJECTED REGARDLESS OF ANYTHING ELSE ON THE ROW.
036140     MOVE ZERO TO WS-KEYWORD-TALLY.
036150     INSPECT WGS-CLINVAR-CLASS-TXT TALLYING WS-KEYWORD-TALLY
036160         FOR ALL "vus" ALL "uncertain".
036170     IF WS-KEYWORD-TALLY > ZERO
036180         MOVE "Y" TO ROW-REJECTED-SW
036190         GO TO 350-EXIT
036200     END-IF.
036210*
036220*    BRANCH B -- THE CLINVAR CLASS IS BLANK, SO THE DECISION
036230*    FALLS TO THE ACMG CLASS.  "VUS" IN ACMG IS REJECTED THE
036240*    SAME AS ABOVE; "PATHOGENIC" OR "CONFLICTING" IS KEPT; ANY
036250*    OTHER ACMG CLASS (INCLUDING BLANK) IS REJECTED.
036260     IF WGS-CLINVAR-CLASS-TXT = SPACES
036270         MOVE ZERO TO WS-KEYWORD-TALLY
036280         INSPECT WGS-ACMG-CLASS-TXT TALLYING WS-KEYWORD-TALLY
036290             FOR ALL "vus"
036300         IF WS-KEYWORD-TALLY > ZERO
036310             MOVE "Y" TO ROW-REJECTED-SW
036320             GO TO 350-EXIT
036330         END-IF
036340         MOVE ZERO TO WS-KEYWORD-TALLY
036350         INSPECT WGS-ACMG-CLASS-TXT TALLYING WS-KEYWORD-TALLY
036360             FOR ALL "pathogenic" ALL "conflicting"
036370         IF WS-KEYWORD-TALLY > ZERO
036380             GO TO 350-EXIT
036390         END-IF
036400         MOVE "Y" TO ROW-REJECTED-SW
036410         GO TO 350-EXIT
036420     END-IF.
036430*
036440*    BRANCH C -- A STRAIGHT "PATHOGENIC" CLINVAR CLASS IS KEPT,
036450*    NO FURTHER TESTS NEEDED.
036460     MOVE ZERO TO WS-KEYWORD-TALLY.
036470     INSPECT WGS-CLINVAR-CLASS-TXT TALLYING WS-KEYWORD-TALLY
036480         FOR ALL "pathogenic".
036490     IF WS-KEYWORD-TALLY > ZERO
036500         GO TO 350-EXIT
036510     END-IF.
036520*
036530*    BRANCH D -- A "CONFLICTING" CLINVAR CLASS NEEDS A LOOK AT
036540*    THE SUBMISSIONS TEXT AND AT THE ACMG CLASS BEFORE A
036550*    DECISION CAN BE MADE -- SEE THE 02/02/89 CHANGE ABOVE FOR
036560*    WHY "CONFLICTING" IS NOT A SIMPLE KEEP OR REJECT.
036570     MOVE ZERO TO WS-KEYWORD-TALLY.
036580     INSPECT WGS-CLINVAR-CLASS-TXT TALLYING WS-KEYWORD-TALLY
036590         FOR ALL "conflicting".
036600     IF WS-KEYWORD-TALLY > ZERO
036610         MOVE SPACES TO WS-LOWER-SCRATCH
036620         MOVE WGS-CLINVAR-SUBMIT-TXT TO WS-LOWER-SCRATCH
036630         CALL "LOWRCASE" USING WS-LOWER-SCRATCH
036640         MOVE WS-LOWER-SCRATCH(1:128) TO WGS-CLINVAR-SUBMIT-TXT
036650*        NO "PATHOGENIC" ANYWHERE IN THE SUBMISSIONS TEXT MEANS
036660*        NONE OF THE CONFLICTING LABS CALLED IT PATHOGENIC --
036670*        REJECT WITHOUT EVEN LOOKING AT THE ACMG CLASS.
036680         MOVE ZERO TO WS-KEYWORD-TALLY
036690         INSPECT WGS-CLINVAR-SUBMIT-TXT TALLYING WS-KEYWORD-TALLY
036700             FOR ALL "pathogenic"
036710         IF WS-KEYWORD-TALLY = ZERO
036720             MOVE "Y" TO ROW-REJECTED-SW
036730             GO TO 350-EXIT
036740         END-IF
036750*        AT LEAST ONE LAB CALLED IT PATHOGENIC -- THE ACMG CLASS
036760*        STILL HAS TO BACK THAT UP WITH "PATHOGENIC" OR
036770*        "CONFLICTING" OF ITS OWN OR THE ROW IS REJECTED ANYWAY.
036780         MOVE ZERO TO WS-KEYWORD-TALLY
036790         INSPECT WGS-ACMG-CLASS-TXT TALLYING WS-KEYWORD-TALLY
036800             FOR ALL "pathogenic" ALL "conflicting"
036810         IF WS-KEYWORD-TALLY = ZERO
036820             MOVE "Y" TO ROW-REJECTED-SW
036830         END-IF
036840         GO TO 350-EXIT
036850     END-IF.
036860*
036870*    BRANCH E -- ANYTHING FALLING THROUGH ALL FIVE BRANCHES
036880*    ABOVE (NOT VUS, NOT BLANK, NOT PATHOGENIC, NOT CONFLICTING)
036890*    IS A CLINVAR CLASS THE SPEC DOES NOT RECOGNIZE -- REJECT.
036900     MOVE "Y" TO ROW-REJECTED-SW.
036910 350-EXIT.
036920     EXIT.
036930
036940******************************************************************
036950*    RULE 6 -- GENE PANEL MEMBERSHIP.  THE GENE-PHENOTYPE PANEL  *
036960*    WAS READ COMPLETE INTO WS-GENE-PHEN-TABLE AT 050-LOAD-       *
036970*    GENEPHEN-TABLE, SO THIS IS A STRAIGHT SEQUENTIAL SEARCH --   *
036980*    NO KEY-INDEXED ACCESS IN THIS SHOP FOR A TABLE THIS SIZE.    *
036990*    A MATCH LEAVES THE WINNING SUBSCRIPT IN                     *
037000*    WS-GENE-PHEN-FOUND-SUB FOR RULE 7 AND FOR 700-WRITE-KEPT-    *
037010*    ROW TO PICK UP THE OMIM CODES AND PHENOTYPE NAME.           *
037020******************************************************************
037030 360-CHECK-GENE-PANEL.
037040     MOVE "N" TO ROW-REJECTED-SW.
037050     SET GP-IDX TO 1.
037060     SEARCH WS-GENE-PHEN-ENTRY
037070         AT END
037080*            GENE NOT ON THE PANEL -- NOTHING FURTHER TO ENRICH,
037090*            REJECT AND MOVE ON.
037100             MOVE "Y" TO ROW-REJECTED-SW
037110         WHEN GP-GENE-SYMBOL IN WS-GENE-PHEN-ENTRY(GP-IDX)
037120                      = WGS-GENE-SYMBOL
037130             SET WS-GENE-PHEN-FOUND-SUB TO GP-IDX
037140     END-SEARCH.
037150 360-EXIT.
037160     EXIT.
037170
037180******************************************************************
037190*    RULE 7 -- GNOMAD ZYGOSITY VS. INHERITANCE MODE.  THE GENE IS *
037200*    ALREADY KNOWN TO BE ON THE PANEL FROM RULE 6, SO             *
037210*    WS-GENE-PHEN-FOUND-SUB POINTS AT ITS ENTRY AND THE           *
037220*    INHERITANCE 88-LEVELS THERE DRIVE WHICH BRANCH APPLIES.      *
037230*                                                                 *
037240*    AUTOSOMAL-RECESSIVE AND SEMI-DOMINANT GENES (SAME THRESHOLD, *
037250*    SEE THE 11/30/90 CHANGE ABOVE) REQUIRE A HOMOZYGOUS COUNT    *
037260*    UNDER 5; AUTOSOMAL-DOMINANT GENES REQUIRE A HOMOZYGOUS COUNT *
037270*    UNDER 1; X-LINKED GENES LOOK AT THE HEMIZYGOUS COUNT         *
037280*    INSTEAD AND ALSO REQUIRE IT UNDER 1.  A GENE WITH NONE OF    *
037290*    THESE INHERITANCE CODES SET PASSES RULE 7 UNCHECKED.         *
037300******************************************************************
037310 370-CHECK-ZYGOSITY.
037320     EVALUATE TRUE
037330*        AR / SD -- HOMOZYGOUS COUNT MUST BE UNDER 5.
037340         WHEN GP-INHERIT-AR IN WS-GENE-PHEN-ENTRY
037350                      (WS-GENE-PHEN-FOUND-SUB)
037360            OR GP-INHERIT-SD IN WS-GENE-PHEN-ENTRY
037370                      (WS-GENE-PHEN-FOUND-SUB)
037380             MOVE SPACES TO WS-SCRUB-TEXT-IN
037390             MOVE WGS-GNOMAD-HOM-CNT-TXT TO WS-SCRUB-TEXT-IN
037400             CALL "VAFSCRUB" USING WS-SCRUB-TEXT-IN,
037410                 WS-SCRUB-AMBIGUOUS-SW, WS-SCRUB-VALID-SW,
037420                 WS-SCRUB-NUMERIC-OUT
037430             IF (NOT WS-SCRUB-IS-VALID)
037440                     OR WS-SCRUB-NUMERIC-OUT NOT < 5
037450                 MOVE "Y" TO ROW-REJECTED-SW
037460             END-IF
037470*
037480*        AD -- HOMOZYGOUS COUNT MUST BE UNDER 1.
037490         WHEN GP-INHERIT-AD IN WS-GENE-PHEN-ENTRY
037500                      (WS-GENE-PHEN-FOUND-SUB)
037510             MOVE SPACES TO WS-SCRUB-TEXT-IN
037520             MOVE WGS-GNOMAD-HOM-CNT-TXT TO WS-SCRUB-TEXT-IN
037530             CALL "VAFSCRUB" USING WS-SCRUB-TEXT-IN,
037540                 WS-SCRUB-AMBIGUOUS-SW, WS-SCRUB-VALID-SW,
037550                 WS-SCRUB-NUMERIC-OUT
037560             IF (NOT WS-SCRUB-IS-VALID)
037570                     OR WS-SCRUB-NUMERIC-OUT NOT < 1
037580                 MOVE "Y" TO ROW-REJECTED-SW
037590             END-IF
037600*
037610*        XL -- HEMIZYGOUS COUNT (NOT HOMOZYGOUS) MUST BE UNDER 1.
037620         WHEN GP-INHERIT-XL IN WS-GENE-PHEN-ENTRY
037630                      (WS-GENE-PHEN-FOUND-SUB)
037640             MOVE SPACES TO WS-SCRUB-TEXT-IN
037650             MOVE WGS-GNOMAD-HEM-CNT-TXT TO WS-SCRUB-TEXT-IN
037660             CALL "VAFSCRUB" USING WS-SCRUB-TEXT-IN,
037670                 WS-SCRUB-AMBIGUOUS-SW, WS-SCRUB-VALID-SW,
037680                 WS-SCRUB-NUMERIC-OUT
037690             IF (NOT WS-SCRUB-IS-VALID)
037700                     OR WS-SCRUB-NUMERIC-OUT NOT < 1
037710                 MOVE "Y" TO ROW-REJECTED-SW
037720             END-IF
037730*
037740*        NO RECOGNIZED INHERITANCE CODE -- NOTHING TO CHECK,
037750*        ROW-REJECTED-SW IS WHATEVER RULE 6 LEFT IT ("N").
037760         WHEN OTHER
037770             CONTINUE
037780     END-EVALUATE.
037790 370-EXIT.
037800     EXIT.
037810
037820******************************************************************
037830*    BATCH FLOW STEP 2 -- TOKENIZES THE CURRENT ROW ONE PIPE-    *
037840*    DELIMITED COLUMN AT A TIME, UP THROUGH THE HIGHEST COLUMN   *
037850*    ANY RULE CONSULTS (SEE WGS-COL-HIGHEST-NEEDED IN WGSCOL).   *
037860*    ONLY THE NAMED COLUMNS ARE KEPT; EVERYTHING ELSE IS         *
037870*    DISCARDED HERE BECAUSE THE ORIGINAL LINE BUFFER (NOT A      *
037880*    REBUILT ONE) IS WHAT GETS WRITTEN BACK OUT -- SEE 700-      *
037890*    WRITE-KEPT-ROW.  RUNS ONCE PER INCOMING ROW BEFORE ANY OF   *
037900*    THE SEVEN TRIAGE RULES SEE IT.                              *
037910******************************************************************
037920 500-SPLIT-ROW-INTO-FIELDS.
037930     MOVE "500-SPLIT-ROW-INTO-FIELDS" TO PARA-NAME.
037940*    TXTLTH WANTS A FULL 4000-BYTE BUFFER, BLANK-PADDED, NOT THE
037950*    RAW ROW AS READ -- MOVE INTO THE SCRATCH AREA FIRST.
037960     MOVE WS-CURRENT-ROW-RAW TO WS-TRIM-SCRATCH.
037970     MOVE ZERO TO WS-TRIM-LTH.
037980     CALL "TXTLTH" USING WS-TRIM-SCRATCH, WS-TRIM-LTH.
037990     MOVE WS-TRIM-LTH TO WS-CURRENT-ROW-LTH.
038000*
038010     MOVE SPACES TO WGS-VARIANT-FIELDS.
038020     MOVE 1 TO WGS-UNSTRING-PTR.
038030     MOVE 1 TO WGS-COL-SUB.
038040*    ONE UNSTRING PER COLUMN -- THE POINTER FORM OF UNSTRING
038050*    PICKS UP WHERE THE LAST CALL LEFT OFF, SO 510-UNSTRING-ONE-
038060*    COLUMN IS PERFORMED ONCE PER COLUMN RATHER THAN ONE GIANT
038070*    UNSTRING WITH A LONG INTO-LIST.
038080     PERFORM 510-UNSTRING-ONE-COLUMN THRU 510-EXIT
038090         UNTIL WGS-UNSTRING-PTR > WS-CURRENT-ROW-LTH
038100            OR WGS-COL-SUB > WGS-COL-HIGHEST-NEEDED.
038110 500-EXIT.
038120     EXIT.
038130
038140*    PULLS ONE PIPE-DELIMITED COLUMN OFF THE ROW AND, IF IT IS
038150*    ONE OF THE NAMED COLUMNS IN WGS-COLUMN-POSITIONS, FILES IT
038160*    INTO THE MATCHING WGS-VARIANT-FIELDS ELEMENT.  AN UNNAMED
038170*    COLUMN STILL ADVANCES THE POINTER AND THE COUNTER -- IT IS
038180*    JUST NOT KEPT ANYWHERE.
038190 510-UNSTRING-ONE-COLUMN.
038200     MOVE SPACES TO WGS-COL-SCRATCH.
038210     UNSTRING WS-CURRENT-ROW-RAW DELIMITED BY "|"
038220         INTO WGS-COL-SCRATCH
038230         WITH POINTER WGS-UNSTRING-PTR
038240     END-UNSTRING.
038250     EVALUATE WGS-COL-SUB
038260         WHEN WGS-COL-POSITION
038270             MOVE WGS-COL-SCRATCH TO WGS-POSITION
038280         WHEN WGS-COL-READING-ID
038290             MOVE WGS-COL-SCRATCH TO WGS-READING-ID
038300         WHEN WGS-COL-VAF-TXT
038310             MOVE WGS-COL-SCRATCH TO WGS-VAF-TXT
038320         WHEN WGS-COL-READ-DEPTH
038330             MOVE WGS-COL-SCRATCH TO WGS-READ-DEPTH-TXT
038340         WHEN WGS-COL-GENE-SYMBOL
038350             MOVE WGS-COL-SCRATCH TO WGS-GENE-SYMBOL
038360         WHEN WGS-COL-SEQ-ONTOLOGY
038370             MOVE WGS-COL-SCRATCH TO WGS-SEQ-ONTOLOGY-TXT
038380         WHEN WGS-COL-CLINVAR-CLASS
038390             MOVE WGS-COL-SCRATCH TO WGS-CLINVAR-CLASS-TXT
038400         WHEN WGS-COL-CLINVAR-SUBMIT
038410             MOVE WGS-COL-SCRATCH TO WGS-CLINVAR-SUBMIT-TXT
038420         WHEN WGS-COL-GNOMAD-ALT-FREQ
038430             MOVE WGS-COL-SCRATCH TO WGS-GNOMAD-ALT-FREQ-TXT
038440         WHEN WGS-COL-GNOMAD-HOM-CNT
038450             MOVE WGS-COL-SCRATCH TO WGS-GNOMAD-HOM-CNT-TXT
038460         WHEN WGS-COL-GNOMAD-HEM-CNT
038470             MOVE WGS-COL-SCRATCH TO WGS-GNOMAD-HEM-CNT-TXT
038480         WHEN WGS-COL-ACMG-CLASS
038490             MOVE WGS-COL-SCRATCH TO WGS-ACMG-CLASS-TXT
038500         WHEN OTHER
038510*            AN UNNAMED COLUMN -- NOTHING TO DO, IT RIDES THROUGH
038520*            ON THE ORIGINAL LINE BUFFER UNTOUCHED.
038530             CONTINUE
038540     END-EVALUATE.
038550     ADD 1 TO WGS-COL-SUB.
038560 510-EXIT.
038570     EXIT.
038580
038590******************************************************************
038600*    BATCH FLOW STEPS 6 AND 7 -- WRITES A SURVIVING DATA ROW,    *
038610*    THE ORIGINAL LINE VERBATIM, PLUS THE TWO ADDITIONAL-        *
038620*    INFORMATION COLUMNS FROM THE GENE-PANEL ENTRY RULE 6        *
038630*    ALREADY FOUND AT WS-GENE-PHEN-FOUND-SUB.  THE LINE IS NEVER *
038640*    REBUILT FROM THE TOKENIZED FIELDS -- ONLY THE TWO NEW       *
038650*    COLUMNS ARE STRUNG ON AFTER THE LAST POPULATED INPUT        *
038660*    COLUMN, SO ANY COLUMN THIS PROGRAM NEVER LOOKED AT RIDES    *
038670*    THROUGH TO THE CANDIDATE FILE EXACTLY AS THE FEED WROTE IT. *
038680******************************************************************
038690 700-WRITE-KEPT-ROW.
038700     MOVE "700-WRITE-KEPT-ROW" TO PARA-NAME.
038710     MOVE GP-MIM-CODES IN WS-GENE-PHEN-ENTRY
038720              (WS-GENE-PHEN-FOUND-SUB) TO WGS-ADDL-MIM-CODES.
038730     MOVE GP-PHENOTYPE-NAME IN WS-GENE-PHEN-ENTRY
038740              (WS-GENE-PHEN-FOUND-SUB) TO WGS-ADDL-PHENOTYPE.
038750*
038760*    STRING NEEDS THE ROW TRIMMED TO ITS REAL LENGTH, NOT THE
038770*    FULL 4000-BYTE BUFFER, OR THE TWO ADDITIONAL COLUMNS WOULD
038780*    LAND THOUSANDS OF BYTES PAST THE LAST REAL CHARACTER.
038790     MOVE SPACES TO WS-TRIM-SCRATCH.
038800     MOVE WS-CURRENT-ROW-RAW TO WS-TRIM-SCRATCH.
038810     MOVE SPACES TO WGS-OUTPUT-REC.
038820     STRING WS-TRIM-SCRATCH(1:WS-CURRENT-ROW-LTH) DELIMITED BY SIZE
038830            "|" DELIMITED BY SIZE
038840            WGS-ADDL-MIM-CODES DELIMITED BY SPACE
038850            "|" DELIMITED BY SIZE
038860            WGS-ADDL-PHENOTYPE DELIMITED BY SPACE
038870         INTO WGS-OUTPUT-REC.
038880     WRITE WGS-OUTPUT-REC.
038890 700-EXIT.
038900     EXIT.
038910
038920******************************************************************
038930*    RULE 2 LOGGING REQUIREMENT -- THE REVIEW BOARD ASKED (SEE   *
038940*    THE 07/19/88 CHANGE ABOVE) TO SEE WHICH ROWS CARRIED A      *
038950*    COMMA-AMBIGUOUS VAF VALUE RATHER THAN HAVE THEM SILENTLY    *
038960*    DROPPED.  LOGS POSITION, READING-ID AND THE RAW VAF TEXT    *
038970*    THAT COULD NOT BE RESOLVED TO ONE VALUE -- NOT THE SCRUBBED *
038980*    NUMBER, SINCE THERE ISN'T ONE.                              *
038990******************************************************************
039000 900-WRITE-VAF-DIAGNOSTIC.
039010     MOVE "AMBIGUOUS-VAF" TO WGSABEND-TAG.
039020     MOVE WGS-POSITION TO WGSABEND-POSITION.
039030     MOVE WGS-READING-ID TO WGSABEND-READING-ID.
039040     MOVE WGS-VAF-TXT TO WGSABEND-DETAIL.
039050     WRITE SYSOUT-REC FROM WGSABEND-REC.
039060     ADD 1 TO VAF-DIAGNOSTICS-LOGGED.
039070 900-EXIT.
039080     EXIT.
039090
039100******************************************************************
039110*    NORMAL END-OF-JOB HOUSEKEEPING -- CLOSES EVERYTHING AND     *
039120*    DISPLAYS THE RUN TOTALS A SYSTEMS-ANALYST WOULD WANT TO     *
039130*    GLANCE AT ON THE JOB LOG WITHOUT HAVING TO OPEN THE         *
039140*    CANDIDATE FILE ITSELF.                                     *
039150******************************************************************
039160 990-CLEANUP.
039170     MOVE "990-CLEANUP" TO PARA-NAME.
039180     DISPLAY "** GENE-PHENOTYPE ENTRIES LOADED **".
039190     DISPLAY WS-GENE-PHEN-COUNT.
039200     DISPLAY "** RECORDS READ **".
039210     DISPLAY RECORDS-READ.
039220     DISPLAY "** RECORDS KEPT **".
039230     DISPLAY RECORDS-KEPT.
039240     DISPLAY "** RECORDS REJECTED **".
039250     DISPLAY RECORDS-REJECTED.
039260     DISPLAY "** VAF DIAGNOSTICS LOGGED **".
039270     DISPLAY VAF-DIAGNOSTICS-LOGGED.
039280     CLOSE WGS-INPUT, WGS-OUTPUT, GENE-PHENOTYPE-REF, SYSOUT.
039290     DISPLAY "******** NORMAL END OF JOB WGSXTRCT ********".
039300 990-EXIT.
039310     EXIT.
039320
039330******************************************************************
039340*    ABEND PATH -- REACHED ONLY BY A GO TO FROM 000-HOUSEKEEPING *
039350*    OR 100-MAINLINE WHEN A REFERENCE FILE IS EMPTY OR THE       *
039360*    INPUT FILE ITSELF IS EMPTY.  LOGS WS-ABEND-REASON (SET BY   *
039370*    WHICHEVER CALLER GOT HERE) TO SYSOUT, CLOSES WHATEVER IS    *
039380*    OPEN AND SETS A NON-ZERO RETURN CODE SO THE JOB SCHEDULER   *
039390*    FLAGS THE STEP AS FAILED RATHER THAN NORMAL.                *
039400******************************************************************
039410 999-ABEND-RTN.
039420     MOVE "ABEND" TO WGSABEND-TAG.
039430     MOVE SPACES TO WGSABEND-POSITION, WGSABEND-READING-ID.
039440     MOVE WS-ABEND-REASON TO WGSABEND-DETAIL.
039450     WRITE SYSOUT-REC FROM WGSABEND-REC.
039460     CLOSE WGS-INPUT, WGS-OUTPUT, GENE-PHENOTYPE-REF, SYSOUT.
039470     DISPLAY "*** ABNORMAL END OF JOB WGSXTRCT ***" UPON CONSOLE.
039480     MOVE 16 TO RETURN-CODE.
039490     GOBACK.
