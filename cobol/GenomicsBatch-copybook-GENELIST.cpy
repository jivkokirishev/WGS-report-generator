000100******************************************************************
000200*    GENELIST                                                   *
000300*    FLAT GENE-PANEL MEMBERSHIP LIST                            *
000400*                                                                *
000500*    ONE GENE SYMBOL PER LINE, NO PHENOTYPE OR INHERITANCE       *
000600*    DETAIL -- THIS IS THE STRIPPED-DOWN PANEL FEED THE COUNT-   *
000700*    ONLY RUN GETS.  READ COMPLETE INTO WS-GENE-LIST-TABLE AT    *
000800*    THE TOP OF WGSCOUNT AND SEARCHED SEQUENTIALLY.              *
000900*                                                  TWS 03/14/88  *
001000******************************************************************
001100     05  GL-GENE-SYMBOL       PIC X(16).
