000100******************************************************************
000200*    GENEPHEN                                                   *
000300*    GENE / PHENOTYPE REFERENCE TABLE ENTRY                     *
000400*                                                                *
000500*    ONE ENTRY PER GENE ON THE DIAGNOSTIC PANEL.  THE REFERENCE  *
000600*    FILE IS COMMA-DELIMITED, FOUR FIELDS PER LINE, AND IS       *
000700*    READ WHOLE INTO WS-GENE-PHEN-TABLE AT THE TOP OF WGSXTRCT   *
000800*    (NO KEYED ACCESS TO THIS FILE IS AVAILABLE -- SEQUENTIAL    *
000900*    SEARCH OF THE IN-MEMORY TABLE ONLY).  THE FD RECORD IS A    *
001000*    PLAIN LINE BUFFER; THIS DETAIL GROUP IS COPIED ONLY INTO    *
001100*    THE WORKING-STORAGE TABLE ENTRY BELOW IT.                  *
001200*                                                  TWS 03/11/88  *
001300******************************************************************
001400     05  GP-GENE-SYMBOL       PIC X(16).
001500     05  GP-INHERIT-CODE      PIC X(04).
001600         88  GP-INHERIT-AR        VALUE "AR".
001700         88  GP-INHERIT-AD        VALUE "AD".
001800         88  GP-INHERIT-XL        VALUE "XL".
001900         88  GP-INHERIT-SD        VALUE "SD".
002000     05  GP-MIM-CODES         PIC X(32).
002100     05  GP-PHENOTYPE-NAME    PIC X(64).
002200     05  FILLER               PIC X(02).
