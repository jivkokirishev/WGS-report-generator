000100******************************************************************
000200*    WGSABEND                                                   *
000300*    SYSOUT DIAGNOSTIC / ABEND LINE                             *
000400*                                                                *
000500*    USED TWO WAYS --                                           *
000600*      1) A ROW-REJECT DIAGNOSTIC (AMBIGUOUS VAF, RULE 2) THAT   *
000700*         CARRIES THE OFFENDING ROW'S POSITION, READING-ID AND  *
000800*         THE RAW TEXT THAT FAILED TO PARSE.                    *
000900*      2) A PLAIN ABEND MESSAGE LINE WHEN THE RUN CANNOT         *
001000*         CONTINUE (MISSING REFERENCE FILE, EMPTY INPUT).       *
001100*                                                  TWS 03/11/88  *
001200******************************************************************
001300 01  WGSABEND-REC.
001400     05  WGSABEND-TAG         PIC X(12).
001500     05  WGSABEND-POSITION    PIC X(32).
001600     05  WGSABEND-READING-ID  PIC X(32).
001700     05  WGSABEND-DETAIL      PIC X(53).
001800     05  FILLER               PIC X(01).
