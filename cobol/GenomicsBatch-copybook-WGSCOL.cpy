000100******************************************************************
000200*    WGSCOL                                                     *
000300*    WORKSHEET-ROW COLUMN LAYOUT                                *
000400*                                                                *
000500*    THE WGS EXPORT ARRIVES AS ONE PIPE-DELIMITED LINE PER       *
000600*    WORKSHEET ROW.  THE NUMBER OF COLUMNS ON A ROW IS NOT       *
000700*    FIXED (HEADER ROW 1 MAY CARRY FEWER COLUMNS THAN A DATA     *
000800*    ROW), SO EACH LINE IS TOKENIZED COLUMN-BY-COLUMN ON READ    *
000900*    UP THROUGH THE LAST COLUMN A TRIAGE RULE CONSULTS.  EVERY   *
001000*    OTHER COLUMN RIDES THROUGH ON THE ORIGINAL LINE BUFFER      *
001100*    UNTOUCHED -- WE NEVER REBUILD A ROW FROM PIECES.            *
001200*                                                                *
001300*    COLUMN-POSITION CONSTANTS ARE 1-ORIGIN.  SOURCE COLUMN      *
001400*    NUMBERS IN THE FEED SPEC ARE 0-ORIGIN, SO EVERY WGS-COL-    *
001500*    xxx VALUE BELOW IS THE FEED'S COLUMN NUMBER PLUS 1.         *
001600*                                                  TWS 03/11/88  *
001700******************************************************************
001800 01  WGS-VARIANT-FIELDS.
001900     05  WGS-POSITION             PIC X(32).
002000     05  WGS-READING-ID           PIC X(32).
002010*    VAF-TXT, READ-DEPTH-TXT AND THE THREE GNOMAD FIELDS BELOW
002020*    ARE ALL HELD AT X(18) ON PURPOSE, WIDER THAN THE FEED'S
002030*    OWN COLUMNS, TO MATCH THE FIXED 18-BYTE TEXT BUFFER
002040*    VAFSCRUB'S LINKAGE SECTION DEMANDS OF EVERY CALLER -- NOT
002050*    A TRANSCRIPTION SLIP AGAINST THE FEED'S COLUMN WIDTHS.
002100     05  WGS-VAF-TXT              PIC X(18).
002200     05  WGS-READ-DEPTH-TXT       PIC X(18).
002300     05  WGS-GENE-SYMBOL          PIC X(16).
002400     05  WGS-SEQ-ONTOLOGY-TXT     PIC X(64).
002500     05  WGS-CLINVAR-CLASS-TXT    PIC X(64).
002600     05  WGS-CLINVAR-SUBMIT-TXT   PIC X(128).
002700     05  WGS-GNOMAD-ALT-FREQ-TXT  PIC X(18).
002800     05  WGS-GNOMAD-HOM-CNT-TXT   PIC X(18).
002900     05  WGS-GNOMAD-HEM-CNT-TXT   PIC X(18).
003000     05  WGS-ACMG-CLASS-TXT       PIC X(64).
003100     05  FILLER                   PIC X(02).
003200
003300******************************************************************
003400*    NAMED COLUMN POSITIONS -- ONLY THE COLUMNS THE TRIAGE       *
003500*    RULES ACTUALLY CONSULT ARE NAMED.  THE HIGHEST ONE, THE    *
003600*    ACMG COLUMN, BOUNDS HOW FAR THE SPLIT HAS TO TOKENIZE.      *
003700******************************************************************
003800 01  WGS-COLUMN-POSITIONS.
003900     05  WGS-COL-POSITION         PIC 9(03) COMP VALUE 1.
004000     05  WGS-COL-READING-ID       PIC 9(03) COMP VALUE 2.
004100     05  WGS-COL-VAF-TXT          PIC 9(03) COMP VALUE 5.
004200     05  WGS-COL-READ-DEPTH       PIC 9(03) COMP VALUE 7.
004300     05  WGS-COL-GENE-SYMBOL      PIC 9(03) COMP VALUE 30.
004400     05  WGS-COL-SEQ-ONTOLOGY     PIC 9(03) COMP VALUE 32.
004500     05  WGS-COL-CLINVAR-CLASS    PIC 9(03) COMP VALUE 60.
004600     05  WGS-COL-CLINVAR-SUBMIT   PIC 9(03) COMP VALUE 61.
004700     05  WGS-COL-GNOMAD-ALT-FREQ  PIC 9(03) COMP VALUE 78.
004800     05  WGS-COL-GNOMAD-HOM-CNT   PIC 9(03) COMP VALUE 79.
004900     05  WGS-COL-GNOMAD-HEM-CNT   PIC 9(03) COMP VALUE 80.
005000     05  WGS-COL-ACMG-CLASS       PIC 9(03) COMP VALUE 115.
005100     05  WGS-COL-HIGHEST-NEEDED   PIC 9(03) COMP VALUE 115.
005200     05  FILLER                   PIC X(01).
005300
005400 01  WGS-COL-SCRATCH              PIC X(128).
005500 01  WGS-COL-SUB                  PIC 9(03) COMP.
005600 01  WGS-UNSTRING-PTR             PIC 9(04) COMP.
005700
005800******************************************************************
005900*    THE TWO "ADDITIONAL INFORMATION" COLUMNS APPENDED BY        *
006000*    WGSXTRCT'S 700-WRITE-KEPT-ROW.  THESE ARE NOT PRESENT ON    *
006100*    THE INPUT ROW -- THEY ARE BUILT UP HERE AND STRUNG ONTO     *
006200*    THE OUTPUT LINE AFTER THE LAST POPULATED INPUT COLUMN.      *
006300******************************************************************
006400 01  WGS-ADDL-INFO-COLS.
006500     05  WGS-ADDL-MIM-CODES       PIC X(32).
006600     05  WGS-ADDL-PHENOTYPE       PIC X(64).
006700     05  FILLER                   PIC X(02).
006800
006900 01  WGS-RAW-LINE                 PIC X(4000).
007000 01  WGS-RAW-LINE-LTH             PIC 9(04) COMP.
